000100******************************************************************
000200*  TRACKER RECORD BUFFER                                         *
000300*  ONE ENTRY PER SKU LINE OF A SHIPMENT.  KEY IS TRK-TRACKER-CODE,*
000400*  WHICH IS THE SHIPMENT TRACKING ID PLUS A LINE SUFFIX.  LINES  *
000500*  OF THE SAME SHIPMENT SHARE TRK-SHIPMENT-TRACKER AND MUST STAY *
000600*  IN THE ORDER THEY WERE LOADED - DO NOT RE-SEQUENCE THIS FILE. *
000700******************************************************************
000800 01  TRK-TRACKER-RECORD.
000900     05  TRK-TRACKER-CODE           PIC X(30).
001000     05  TRK-TRACKER-CODE-R REDEFINES TRK-TRACKER-CODE.
001100         10  TRK-TC-TRACKING-ID     PIC X(20).
001200         10  TRK-TC-LINE-SUFFIX     PIC X(10).
001300     05  TRK-SHIPMENT-TRACKER       PIC X(20).
001400     05  TRK-CHANNEL-ID             PIC X(15).
001500     05  TRK-ORDER-ID               PIC X(20).
001600     05  TRK-SUB-ORDER-ID           PIC X(20).
001700     05  TRK-COURIER                PIC X(15).
001800     05  TRK-CHANNEL-NAME           PIC X(15).
001900     05  TRK-G-CODE                 PIC X(15).
002000     05  TRK-EAN-CODE               PIC X(15).
002100     05  TRK-PRODUCT-SKU            PIC X(20).
002200     05  TRK-LISTING-ID             PIC X(15).
002300     05  TRK-QTY                    PIC 9(03)      VALUE 1.
002400     05  TRK-AMOUNT                 PIC S9(7)V99.
002500     05  TRK-PAYMENT-MODE           PIC X(10).
002600     05  TRK-ORDER-STATUS           PIC X(10).
002700     05  TRK-BUYER-CITY             PIC X(15).
002800     05  TRK-BUYER-STATE            PIC X(15).
002900     05  TRK-BUYER-PINCODE          PIC X(06).
003000     05  TRK-INVOICE-NUMBER         PIC X(15).
003100     05  TRK-LAST-UPDATED           PIC X(19).
003200     05  TRK-LAST-UPDATED-R REDEFINES TRK-LAST-UPDATED.
003300         10  TRK-LU-DATE.
003400             15  TRK-LU-YYYY        PIC 9(04).
003500             15  FILLER             PIC X.
003600             15  TRK-LU-MM          PIC 9(02).
003700             15  FILLER             PIC X.
003800             15  TRK-LU-DD          PIC 9(02).
003900         10  FILLER                 PIC X.
004000         10  TRK-LU-TIME.
004100             15  TRK-LU-HH          PIC 9(02).
004200             15  FILLER             PIC X.
004300             15  TRK-LU-MN          PIC 9(02).
004400             15  FILLER             PIC X.
004500             15  TRK-LU-SS          PIC 9(02).
004600     05  FILLER                     PIC X(18).
