000100******************************************************************
000200*  CHECKPOINT STATUS RECORD BUFFER                                *
000300*  ONE ENTRY PER TRACKER LINE, KEYED BY STA-TRACKER-CODE, WHICH  *
000400*  MUST MATCH TRK-TRACKER-CODE IN TRKRECD ONE FOR ONE.  THE FIVE *
000500*  FLAGS DRIVE EVERY STAGE/STATUS DERIVATION IN THE SYSTEM - SEE *
000600*  TRKSTGD FOR THE RULES THAT INTERPRET THEM.                    *
000700******************************************************************
000800 01  STA-STATUS-RECORD.
000900     05  STA-TRACKER-CODE           PIC X(30).
001000     05  STA-TRACKER-CODE-R REDEFINES STA-TRACKER-CODE.
001100         10  STA-TC-TRACKING-ID     PIC X(20).
001200         10  STA-TC-LINE-SUFFIX     PIC X(10).
001300     05  STA-CHECKPOINT-FLAGS.
001400         10  STA-LABEL-FLAG         PIC X.
001500             88  STA-LABEL-DONE            VALUE 'Y'.
001600             88  STA-LABEL-NOT-DONE        VALUE 'N'.
001700         10  STA-PACKING-FLAG       PIC X.
001800             88  STA-PACKING-DONE          VALUE 'Y'.
001900             88  STA-PACKING-NOT-DONE      VALUE 'N'.
002000         10  STA-DISPATCH-FLAG      PIC X.
002100             88  STA-DISPATCH-DONE         VALUE 'Y'.
002200             88  STA-DISPATCH-NOT-DONE     VALUE 'N'.
002300         10  STA-PENDING-FLAG       PIC X.
002400             88  STA-ON-HOLD               VALUE 'Y'.
002500             88  STA-NOT-ON-HOLD           VALUE 'N'.
002600         10  STA-CANCEL-FLAG        PIC X.
002700             88  STA-IS-CANCELLED          VALUE 'Y'.
002800             88  STA-NOT-CANCELLED         VALUE 'N'.
002900     05  STA-FLAGS-R REDEFINES STA-CHECKPOINT-FLAGS
003000                                    PIC X(05).
003100     05  STA-PACKING-SCAN-QTY       PIC 9(03)      VALUE 0.
003200     05  FILLER                     PIC X(23).
