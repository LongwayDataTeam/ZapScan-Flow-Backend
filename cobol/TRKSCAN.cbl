000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKSCAN.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREAT LAKES FULFILLMENT CO - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* PROGRAM:  TRKSCAN
001000*           Sample program for the tracker workflow batch suite
001100*
001200* READS THE SCAN TRANSACTION FILE AND DRIVES EACH SHIPMENT'S
001300* TRACKER LINES THROUGH THE LABEL / PACKING / DISPATCH CHECKPOINT
001400* SEQUENCE, WITH HOLD, UNHOLD AND CANCEL SIDE STATES.
001500*
001600* THIS PROGRAM LOADS THE TRACKER MASTER AND STATUS FILE INTO
001700* WORKING-STORAGE TABLES (THE SHIPMENT POPULATION IS SMALL
001800* ENOUGH TO FIT IN CORE), APPLIES EACH SCAN TRANSACTION AGAINST
001900* THE TABLES, AND REWRITES THE STATUS FILE AT END OF RUN.  THE
002000* TRACKER MASTER ITSELF IS NOT CHANGED BY THIS PROGRAM.
002100*
002200* Transaction file record descriptions (COPY SCNEVTD):
002300*     LABEL     <== whole-shipment label scan
002400*     PACKING   <== whole-shipment packing scan (auto-unhold)
002500*     PACKPROD  <== single-line packing scan w/ product match
002600*     DISPATCH  <== whole-shipment dispatch scan (auto-unhold)
002700*     HOLD      <== place shipment on hold at a checkpoint
002800*     UNHOLD    <== release shipment from hold
002900*     CANCEL    <== cancel shipment
003000*****************************************************************
003100*     AMENDMENT HISTORY
003200*
003300*      DATE      INIT   TICKET     DESCRIPTION
003400*      -------   ----   -------    -----------------------------
003500*      910402    RRH    TRK0002    ORIGINAL - LABEL/PACK/DISP
003600*                                  SCAN LOG, MAIL ORDER COURIERS
003700*      930822    RRH    TRK0034    ADD HOLD/UNHOLD EVENTS
003800*      970115    DKP    TRK0091    ADD PACKING AUTO-UNHOLD
003900*      981102    DKP    TRK0101    Y2K REVIEW - EVT-SCAN-TIME NOW
004000*                                  CARRIES 4-DIGIT YEAR
004100*      990226    DKP    TRK0102    Y2K SIGN-OFF - COMPILE CLEAN
004200*      011008    MTL    TRK0118    ADD PACKPROD EVENT AND G-CODE/
004300*                                  EAN CATALOG VALIDATION
004400*      040611    DKP    TRK0211    ADD PACKING-QTY-EXCEEDED CHECK
004500*      070919    MTL    TRK0245    RAISE TABLE SIZE TO 5000 LINES
004600*                                  FOR THE HOLIDAY PEAK VOLUME
004700*****************************************************************
004800*     FILES
004900*
005000*     TRACKER-MASTER - INPUT, LOADED INTO WS-LINE-TABLE
005100*     STATUS-FILE    - INPUT, LOADED INTO WS-LINE-TABLE, THEN
005200*                      REWRITTEN AT END OF RUN
005300*     SCAN-EVENTS    - INPUT, ONE EVENT PER TRANSACTION
005400*     PRODUCT-CATALOG- INPUT, LOADED INTO WS-CATALOG-TABLE
005500*     SCAN-HISTORY   - OUTPUT, ONE ROW PER EVENT PROCESSED
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CLASS VALID-SCAN-TYPE IS
006100         'LABEL     ' 'PACKING   ' 'PACKPROD  ' 'DISPATCH  '
006200         'HOLD      ' 'UNHOLD    ' 'CANCEL    '.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRACKER-MASTER   ASSIGN TO TRKMSTR
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-TRKMSTR-STATUS.
006800     SELECT STATUS-FILE      ASSIGN TO TRKSTAT
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-TRKSTAT-STATUS.
007100     SELECT SCAN-EVENTS      ASSIGN TO SCNEVNT
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-SCNEVNT-STATUS.
007400     SELECT PRODUCT-CATALOG  ASSIGN TO PRDCTLG
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-PRDCTLG-STATUS.
007700     SELECT SCAN-HISTORY     ASSIGN TO SCNHIST
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS  IS  WS-SCNHIST-STATUS.
008000*****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  TRACKER-MASTER
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700 01  FD-TRACKER-RECORD              PIC X(320).
008900
009000 FD  STATUS-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300 01  FD-STATUS-RECORD               PIC X(061).
009500
009600 FD  SCAN-EVENTS
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900 01  FD-EVENT-RECORD                PIC X(085).
010100
010200 FD  PRODUCT-CATALOG
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  FD-PRODUCT-RECORD              PIC X(120).
010700
010800 FD  SCAN-HISTORY
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 01  FD-HISTORY-RECORD              PIC X(193).
011400*****************************************************************
011410 WORKING-STORAGE SECTION.
011420*    STRUCTURED WORKING COPIES OF EACH FILE'S RECORD BUFFER -
011430*    THE FD RECORDS ABOVE ARE KEPT AS PLAIN CHARACTER BUFFERS;
011440*    READ ... INTO AND MOVE ... TO MAP EACH ONE AGAINST ITS
011450*    STRUCTURED LAYOUT BELOW.
011460     COPY TRKRECD  REPLACING TRK-TRACKER-RECORD     BY FD-TRACKER-DATA.
011470     COPY STARECD  REPLACING STA-STATUS-RECORD      BY FD-STATUS-DATA.
011480     COPY SCNEVTD  REPLACING EVT-SCAN-EVENT-RECORD  BY FD-EVENT-DATA.
011490     COPY PRDCATD  REPLACING PRD-PRODUCT-RECORD     BY FD-PRODUCT-DATA.
011500     COPY SCNHSTD  REPLACING HIS-SCAN-HISTORY-RECORD
011510                          BY FD-HISTORY-DATA.
011600*
011700 01  WS-FILE-STATUSES.
011800     05  WS-TRKMSTR-STATUS      PIC X(2)  VALUE SPACES.
011900     05  WS-TRKSTAT-STATUS      PIC X(2)  VALUE SPACES.
012000     05  WS-SCNEVNT-STATUS      PIC X(2)  VALUE SPACES.
012100     05  WS-PRDCTLG-STATUS      PIC X(2)  VALUE SPACES.
012200     05  WS-SCNHIST-STATUS      PIC X(2)  VALUE SPACES.
012300     05  FILLER                 PIC X(10).
012400*
012410*    UPPERCASE-FOLD TABLE FOR THE TRACKING-ID KEY - SHEET EXPORTS
012420*    SOMETIMES COME THROUGH LOWERCASE.
012430 01  WS-LOWER-CASE   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
012440 01  WS-UPPER-CASE   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012450*
012500 01  WS-SWITCHES.
012600     05  WS-TRKMSTR-EOF         PIC X     VALUE 'N'.
012700         88  TRKMSTR-AT-EOF            VALUE 'Y'.
012800     05  WS-TRKSTAT-EOF         PIC X     VALUE 'N'.
012900         88  TRKSTAT-AT-EOF            VALUE 'Y'.
013000     05  WS-SCNEVNT-EOF         PIC X     VALUE 'N'.
013100         88  SCNEVNT-AT-EOF            VALUE 'Y'.
013200     05  WS-PRDCTLG-EOF         PIC X     VALUE 'N'.
013300         88  PRDCTLG-AT-EOF            VALUE 'Y'.
013400     05  WS-EVENT-VALID-SW      PIC X     VALUE 'Y'.
013500         88  EVENT-IS-VALID            VALUE 'Y'.
013600         88  EVENT-IS-REJECTED         VALUE 'N'.
013700     05  WS-CATALOG-FOUND-SW    PIC X     VALUE 'N'.
013800         88  CATALOG-CODE-FOUND        VALUE 'Y'.
013900     05  WS-UNHELD-ANY-SW       PIC X     VALUE 'N'.
014000         88  ANY-LINE-WAS-HELD         VALUE 'Y'.
014050     05  FILLER                 PIC X(10).
014100*
014200 01  WS-COUNTERS.
014300     05  WS-LINE-COUNT          PIC S9(7)  COMP-3  VALUE +0.
014400     05  WS-CATALOG-COUNT       PIC S9(7)  COMP-3  VALUE +0.
014500     05  WS-EVENTS-PROCESSED    PIC S9(7)  COMP-3  VALUE +0.
014600     05  WS-EVENTS-SUCCEEDED    PIC S9(7)  COMP-3  VALUE +0.
014700     05  WS-EVENTS-REJECTED     PIC S9(7)  COMP-3  VALUE +0.
014800     05  WS-TOT-LABEL-SCANS     PIC S9(7)  COMP-3  VALUE +0.
014900     05  WS-TOT-PACKING-SCANS   PIC S9(7)  COMP-3  VALUE +0.
015000     05  WS-TOT-DISPATCH-SCANS  PIC S9(7)  COMP-3  VALUE +0.
015100     05  WS-TOT-PENDING-COUNT   PIC S9(7)  COMP-3  VALUE +0.
015150     05  FILLER                 PIC X(10).
015200*
015300 01  WS-WORK-FIELDS.
015400     05  WS-UP-TRACKING-ID      PIC X(20).
015500     05  WS-MATCH-COUNT         PIC S9(3)  COMP    VALUE +0.
015600     05  WS-HELD-COUNT          PIC S9(3)  COMP    VALUE +0.
015700     05  WS-DISPATCHED-COUNT    PIC S9(3)  COMP    VALUE +0.
015800     05  WS-REMAINING-COUNT     PIC S9(3)  COMP    VALUE +0.
015900     05  WS-PROCESSED-COUNT     PIC S9(3)  COMP    VALUE +0.
016000     05  WS-REJECT-REASON       PIC X(30)  VALUE SPACES.
016100     05  WS-HIST-ACTION         PIC X(15)  VALUE SPACES.
016150     05  FILLER                 PIC X(10).
016200*
016300 01  WS-SUB1                    PIC S9(4)  COMP    VALUE +0.
016400 01  WS-SUB2                    PIC S9(4)  COMP    VALUE +0.
016500 01  WS-FIRST-IDX               PIC S9(4)  COMP    VALUE +0.
016600*
016700******************************************************************
016800* WORKING-STORAGE TRACKER LINE TABLE - ONE ENTRY PER SKU LINE.   *
016900* LOADED FROM TRACKER-MASTER + STATUS-FILE IN 100-LOAD-LINE-TBL, *
017000* KEPT IN MASTER FILE ORDER, REWRITTEN TO STATUS-FILE AT END OF  *
017100* RUN BY 900-REWRITE-STATUS-FILE.                                *
017200******************************************************************
017300 01  WS-LINE-TABLE.
017400     05  WS-LINE-ENTRY OCCURS 5000 TIMES INDEXED BY TRK-IX.
017500         10  WS-LN-TRACKER-CODE     PIC X(30).
017600         10  WS-LN-TRACKING-ID      PIC X(20).
017700         10  WS-LN-G-CODE           PIC X(15).
017800         10  WS-LN-EAN-CODE         PIC X(15).
017900         10  WS-LN-QTY              PIC 9(03).
018000         10  WS-LN-AMOUNT           PIC S9(7)V99.
018100         10  WS-LN-CHANNEL-NAME     PIC X(15).
018200         10  WS-LN-COURIER          PIC X(15).
018300         10  WS-LN-CITY             PIC X(15).
018400         10  WS-LN-FLAGS.
018500             15  WS-LN-LABEL-FLAG    PIC X.
018600             15  WS-LN-PACKING-FLAG  PIC X.
018700             15  WS-LN-DISPATCH-FLAG PIC X.
018800             15  WS-LN-PENDING-FLAG  PIC X.
018900             15  WS-LN-CANCEL-FLAG   PIC X.
019000         10  WS-LN-FLAGS-R REDEFINES WS-LN-FLAGS PIC X(05).
019100         10  WS-LN-PACKING-SCAN-QTY PIC 9(03).
019150         10  FILLER                 PIC X(10).
019200*
019300******************************************************************
019400* MATCHED-LINE INDEX TABLE - RE-BUILT PER EVENT BY 200-FIND-     *
019500* MATCHING-LINES.  HOLDS THE SUBSCRIPTS OF WS-LINE-TABLE ENTRIES *
019600* THAT BELONG TO THE SHIPMENT ON THE CURRENT SCAN EVENT.         *
019700******************************************************************
019800 01  WS-MATCH-TABLE.
019900     05  WS-MATCH-ENTRY OCCURS 200 TIMES INDEXED BY MTX.
020000         10  WS-MATCH-IX        PIC S9(4)  COMP.
020100 01  WS-MATCH-TABLE-R REDEFINES WS-MATCH-TABLE.
020200     05  WS-MATCH-IX-TBL OCCURS 200 TIMES PIC S9(4) COMP.
020300*
020400******************************************************************
020500* WORKING-STORAGE PRODUCT CATALOG TABLE - LOADED ONCE FROM       *
020600* PRODUCT-CATALOG BY 900-LOAD-CATALOG-TABLE.                     *
020700******************************************************************
020800 01  WS-CATALOG-TABLE.
020900     05  WS-CATALOG-ENTRY OCCURS 3000 TIMES INDEXED BY PRD-IX.
021000         10  WS-CAT-G-CODE      PIC X(15).
021100         10  WS-CAT-EAN-CODE    PIC X(15).
021200         10  WS-CAT-ACTIVE-FLAG PIC X.
021250         10  FILLER             PIC X(04).
021300*
021400 01  WS-EVENT-WORK.
021500     05  WS-EVT-TRACKING-ID     PIC X(20).
021600     05  WS-PREV-STAGE-TEXT     PIC X(15)   VALUE SPACES.
021700     05  FILLER                 PIC X(05).
021900*
022000 01  WS-CURRENT-DATE-TIME.
022100     05  WS-CDT-DATE.
022200         10  WS-CDT-YYYY        PIC 9(04).
022300         10  WS-CDT-MM          PIC 9(02).
022400         10  WS-CDT-DD          PIC 9(02).
022500     05  WS-CDT-TIME.
022600         10  WS-CDT-HH          PIC 9(02).
022700         10  WS-CDT-MN          PIC 9(02).
022800         10  WS-CDT-SS          PIC 9(02).
022900         10  FILLER             PIC 9(02).
023000 01  WS-CDT-STAMP-R REDEFINES WS-CURRENT-DATE-TIME.
023100     05  WS-CDT-STAMP-YYYY      PIC 9(04).
023200     05  FILLER                 PIC X.
023300     05  WS-CDT-STAMP-MM        PIC 9(02).
023400     05  FILLER                 PIC X.
023500     05  WS-CDT-STAMP-DD        PIC 9(02).
023600     05  FILLER                 PIC X(01).
023700     05  WS-CDT-STAMP-HH        PIC 9(02).
023800     05  FILLER                 PIC X.
023900     05  WS-CDT-STAMP-MN        PIC 9(02).
024000     05  FILLER                 PIC X.
024100     05  WS-CDT-STAMP-SS        PIC 9(02).
024200     05  FILLER                 PIC X(02).
024300 01  WS-STAMP-TEXT              PIC X(19)   VALUE SPACES.
024400*
025100*****************************************************************
025600 PROCEDURE DIVISION.
025700*****************************************************************
025800
025900 000-MAIN.
026000     DISPLAY 'TRKSCAN STARTED'.
026100     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
026200     ACCEPT WS-CDT-TIME FROM TIME.
026300     PERFORM 900-OPEN-INPUT-FILES THRU 900-EXIT.
026400     PERFORM 900-LOAD-LINE-TABLE THRU 900A-EXIT.
026500     PERFORM 900-LOAD-CATALOG-TABLE THRU 900B-EXIT.
026600     PERFORM 900-OPEN-HISTORY-FILE THRU 900C-EXIT.
026700     PERFORM 700-READ-SCAN-EVENT THRU 700-EXIT.
026800     PERFORM 100-PROCESS-EVENT THRU 100-EXIT
026900         UNTIL SCNEVNT-AT-EOF.
027000     PERFORM 900-REWRITE-STATUS-FILE THRU 900D-EXIT.
027100     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
027200     PERFORM 600-DISPLAY-SUMMARY THRU 600-EXIT.
027300     STOP RUN.
027400
027500******************************************************************
027600* 100-PROCESS-EVENT - ONE SCAN TRANSACTION.                      *
027700******************************************************************
027800 100-PROCESS-EVENT.
027900     ADD +1 TO WS-EVENTS-PROCESSED.
028000     SET EVENT-IS-VALID TO TRUE.
028100     MOVE SPACES TO WS-REJECT-REASON.
028200     MOVE 'SCAN' TO WS-HIST-ACTION.
028300     MOVE SPACES TO WS-PREV-STAGE-TEXT.
028310     MOVE EVT-TRACKING-ID TO WS-EVT-TRACKING-ID.
028400     INSPECT WS-EVT-TRACKING-ID
028500         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
028600     PERFORM 200-FIND-MATCHING-LINES THRU 200-EXIT.
028610     IF EVT-SCAN-TYPE IS NOT VALID-SCAN-TYPE
028620         SET EVENT-IS-REJECTED TO TRUE
028630         MOVE 'Unrecognized scan type' TO WS-REJECT-REASON
028640         GO TO 100-EXIT-EVAL.
028700     IF WS-MATCH-COUNT = 0
028800         SET EVENT-IS-REJECTED TO TRUE
028900         MOVE 'Tracking ID not found' TO WS-REJECT-REASON
029000     ELSE
029100         EVALUATE TRUE
029200             WHEN EVT-IS-LABEL
029300                 PERFORM 310-RULE-LABEL    THRU 310-EXIT
029400             WHEN EVT-IS-PACKING
029500                 PERFORM 320-RULE-PACKING  THRU 320-EXIT
029600             WHEN EVT-IS-PACKPROD
029700                 PERFORM 330-RULE-PACKPROD THRU 330-EXIT
029800             WHEN EVT-IS-DISPATCH
029900                 PERFORM 340-RULE-DISPATCH THRU 340-EXIT
030000             WHEN EVT-IS-HOLD
030100                 PERFORM 350-RULE-HOLD     THRU 350-EXIT
030200             WHEN EVT-IS-UNHOLD
030300                 PERFORM 360-RULE-UNHOLD   THRU 360-EXIT
030400             WHEN EVT-IS-CANCEL
030500                 PERFORM 370-RULE-CANCEL   THRU 370-EXIT
030600             WHEN OTHER
030700                 SET EVENT-IS-REJECTED TO TRUE
030800                 MOVE 'Unrecognized scan type' TO WS-REJECT-REASON
030900         END-EVALUATE.
030910 100-EXIT-EVAL.
031000     IF EVENT-IS-VALID
031100         ADD +1 TO WS-EVENTS-SUCCEEDED
031200     ELSE
031300         ADD +1 TO WS-EVENTS-REJECTED.
031400     PERFORM 500-WRITE-HISTORY-ROW THRU 500-EXIT.
031500     PERFORM 700-READ-SCAN-EVENT THRU 700-EXIT.
031600 100-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000* 200-FIND-MATCHING-LINES - COLLECT, IN MASTER FILE ORDER, THE   *
032100* SUBSCRIPTS OF EVERY LINE BELONGING TO THE EVENT'S SHIPMENT.    *
032200******************************************************************
032300 200-FIND-MATCHING-LINES.
032400     MOVE +0 TO WS-MATCH-COUNT.
032500     SET TRK-IX TO 1.
032600     PERFORM 210-TEST-ONE-LINE THRU 210-EXIT
032700         VARYING TRK-IX FROM 1 BY 1
032800         UNTIL TRK-IX > WS-LINE-COUNT.
032900 200-EXIT.
033000     EXIT.
033100 210-TEST-ONE-LINE.
033200     IF WS-LN-TRACKING-ID (TRK-IX) = WS-EVT-TRACKING-ID
033300         ADD +1 TO WS-MATCH-COUNT
033400         SET MTX TO WS-MATCH-COUNT
033500         SET WS-MATCH-IX (MTX) TO TRK-IX.
033600 210-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000* 310-RULE-LABEL - IF EVERY LINE IS ALREADY LABELLED, REJECT;    *
034100* OTHERWISE LABEL EVERY LINE OF THE SHIPMENT.                    *
034200******************************************************************
034300 310-RULE-LABEL.
034400     PERFORM 311-CHECK-ALL-LABELLED THRU 311-EXIT
034500         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
034600     IF EVENT-IS-REJECTED
034700         MOVE 'Already completed' TO WS-REJECT-REASON
034800     ELSE
034900         PERFORM 312-SET-LABEL-LINE THRU 312-EXIT
035000             VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT
035100         ADD WS-MATCH-COUNT TO WS-TOT-LABEL-SCANS.
035200 310-EXIT.
035300     EXIT.
035400 311-CHECK-ALL-LABELLED.
035500     SET TRK-IX TO WS-MATCH-IX (MTX).
035600     IF MTX = 1
035700         SET EVENT-IS-REJECTED TO TRUE.
035800     IF WS-LN-LABEL-FLAG (TRK-IX) NOT = 'Y'
035900         SET EVENT-IS-VALID TO TRUE.
036000 311-EXIT.
036100     EXIT.
036200 312-SET-LABEL-LINE.
036300     SET TRK-IX TO WS-MATCH-IX (MTX).
036400     MOVE 'Y' TO WS-LN-LABEL-FLAG (TRK-IX).
036500 312-EXIT.
036600     EXIT.
036700
036800******************************************************************
037000* 320-RULE-PACKING - WHOLE-SHIPMENT PACKING SCAN WITH AUTO-      *
037050* UNHOLD OF ANY LINE HELD AT THE PACKING CHECKPOINT.             *
037100******************************************************************
037200 320-RULE-PACKING.
037300     MOVE +0 TO WS-HELD-COUNT.
037400     PERFORM 321-CLASSIFY-PACKING-LINE THRU 321-EXIT
037500         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
037600     IF EVENT-IS-VALID
037700         PERFORM 322-APPLY-PACKING-LINE THRU 322-EXIT
037800             VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT
037900         ADD WS-MATCH-COUNT TO WS-TOT-PACKING-SCANS
038000         COMPUTE WS-TOT-PENDING-COUNT =
038100             WS-TOT-PENDING-COUNT - WS-HELD-COUNT
038200         IF WS-TOT-PENDING-COUNT < 0
038300             MOVE +0 TO WS-TOT-PENDING-COUNT
038400         END-IF
038500         IF WS-HELD-COUNT > 0
038600             MOVE 'UNHOLD-COMPLETE' TO WS-HIST-ACTION
038700         END-IF
038800     END-IF.
038900 320-EXIT.
039000     EXIT.
039100 321-CLASSIFY-PACKING-LINE.
039200     SET TRK-IX TO WS-MATCH-IX (MTX).
039300     IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
039400            AND WS-LN-LABEL-FLAG (TRK-IX) = 'Y'
039500            AND WS-LN-PACKING-FLAG (TRK-IX) = 'N'
039600         ADD +1 TO WS-HELD-COUNT
039700     ELSE
039800         IF WS-LN-LABEL-FLAG (TRK-IX) NOT = 'Y'
039900             SET EVENT-IS-REJECTED TO TRUE
040000             MOVE 'Label first' TO WS-REJECT-REASON
040100         ELSE
040200             IF WS-LN-PACKING-FLAG (TRK-IX) = 'Y'
040300                 SET EVENT-IS-REJECTED TO TRUE
040400                 MOVE 'Already completed' TO WS-REJECT-REASON
040500             END-IF
040600         END-IF
040700     END-IF.
040800 321-EXIT.
040900     EXIT.
041000 322-APPLY-PACKING-LINE.
041100     SET TRK-IX TO WS-MATCH-IX (MTX).
041200     IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
041300         MOVE 'N' TO WS-LN-PENDING-FLAG (TRK-IX).
041400     MOVE 'Y' TO WS-LN-PACKING-FLAG (TRK-IX).
041500 322-EXIT.
041600     EXIT.
041700
041800******************************************************************
041900* 330-RULE-PACKPROD - SINGLE-LINE PACKING SCAN WITH G-CODE/EAN   *
042000* MATCH AGAINST THE PRODUCT CATALOG AND ORDER LINE.              *
042100******************************************************************
042200 330-RULE-PACKPROD.
042300     PERFORM 331-CHECK-ALL-LABELLED THRU 331-EXIT
042400         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
042500     IF EVENT-IS-REJECTED
042600         MOVE 'Label first' TO WS-REJECT-REASON
042700         GO TO 330-EXIT.
042800     PERFORM 800-VALIDATE-PRODUCT-CODE THRU 800-EXIT.
042900     IF NOT CATALOG-CODE-FOUND
043000         SET EVENT-IS-REJECTED TO TRUE
043100         MOVE 'Product code not in catalog' TO WS-REJECT-REASON
043200         GO TO 330-EXIT.
043300     MOVE +0 TO WS-FIRST-IDX.
043400     PERFORM 332-FIND-PRODUCT-LINE THRU 332-EXIT
043500         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
043600     IF WS-FIRST-IDX = 0
043700         SET EVENT-IS-REJECTED TO TRUE
043800         MOVE 'Product code does not match any SKU'
043900                                    TO WS-REJECT-REASON
044000         GO TO 330-EXIT.
044100     SET TRK-IX TO WS-FIRST-IDX.
044200     IF WS-LN-PACKING-SCAN-QTY (TRK-IX) >= WS-LN-QTY (TRK-IX)
044300         SET EVENT-IS-REJECTED TO TRUE
044400         MOVE 'Packing quantity exceeds order quantity'
044500                                    TO WS-REJECT-REASON
044600         GO TO 330-EXIT.
044700     ADD 1 TO WS-LN-PACKING-SCAN-QTY (TRK-IX).
044800     MOVE 'Y' TO WS-LN-PACKING-FLAG (TRK-IX).
044900     ADD +1 TO WS-TOT-PACKING-SCANS.
045000 330-EXIT.
045100     EXIT.
045200 331-CHECK-ALL-LABELLED.
045300     SET TRK-IX TO WS-MATCH-IX (MTX).
045400     IF WS-LN-LABEL-FLAG (TRK-IX) NOT = 'Y'
045500         SET EVENT-IS-REJECTED TO TRUE.
045600 331-EXIT.
045700     EXIT.
045800 332-FIND-PRODUCT-LINE.
045900     IF WS-FIRST-IDX = 0
046000         SET TRK-IX TO WS-MATCH-IX (MTX)
046100         IF WS-LN-G-CODE (TRK-IX) = EVT-PRODUCT-CODE
046200                OR WS-LN-EAN-CODE (TRK-IX) = EVT-PRODUCT-CODE
046300             SET WS-FIRST-IDX TO TRK-IX
046400         END-IF
046500     END-IF.
046600 332-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000* 340-RULE-DISPATCH - WHOLE-SHIPMENT DISPATCH SCAN WITH AUTO-    *
047100* UNHOLD OF ANY LINE HELD AT THE DISPATCH CHECKPOINT.            *
047200******************************************************************
047300 340-RULE-DISPATCH.
047400     MOVE +0 TO WS-HELD-COUNT WS-DISPATCHED-COUNT
047500                WS-REMAINING-COUNT.
047600     PERFORM 341-CLASSIFY-DISPATCH-LINE THRU 341-EXIT
047700         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
047800     COMPUTE WS-PROCESSED-COUNT =
047900         WS-HELD-COUNT + WS-REMAINING-COUNT.
048000     IF WS-PROCESSED-COUNT = 0
048100         SET EVENT-IS-REJECTED TO TRUE
048200         MOVE 'Nothing to process' TO WS-REJECT-REASON
048300         GO TO 340-EXIT.
048400     IF EVENT-IS-REJECTED
048500         MOVE 'Label and packing required first'
048600                                    TO WS-REJECT-REASON
048700         GO TO 340-EXIT.
048800     PERFORM 342-APPLY-DISPATCH-LINE THRU 342-EXIT
048900         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
049000     ADD WS-PROCESSED-COUNT TO WS-TOT-DISPATCH-SCANS.
049100     COMPUTE WS-TOT-PENDING-COUNT =
049200         WS-TOT-PENDING-COUNT - WS-HELD-COUNT.
049300     IF WS-TOT-PENDING-COUNT < 0
049400         MOVE +0 TO WS-TOT-PENDING-COUNT.
049500     IF WS-HELD-COUNT > 0
049600         MOVE 'UNHOLD-COMPLETE' TO WS-HIST-ACTION.
049700 340-EXIT.
049800     EXIT.
049900 341-CLASSIFY-DISPATCH-LINE.
050000     SET TRK-IX TO WS-MATCH-IX (MTX).
050100     IF WS-LN-DISPATCH-FLAG (TRK-IX) = 'Y'
050200         CONTINUE
050300     ELSE
050400         IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
050500                AND WS-LN-LABEL-FLAG (TRK-IX) = 'Y'
050600                AND WS-LN-PACKING-FLAG (TRK-IX) = 'Y'
050700             ADD +1 TO WS-HELD-COUNT
050800         ELSE
050900             IF WS-LN-LABEL-FLAG (TRK-IX) NOT = 'Y'
051000                    OR WS-LN-PACKING-FLAG (TRK-IX) NOT = 'Y'
051100                 SET EVENT-IS-REJECTED TO TRUE
051200             ELSE
051300                 ADD +1 TO WS-REMAINING-COUNT
051400             END-IF
051500         END-IF
051600     END-IF.
051700 341-EXIT.
051800     EXIT.
051900 342-APPLY-DISPATCH-LINE.
052000     SET TRK-IX TO WS-MATCH-IX (MTX).
052100     IF WS-LN-DISPATCH-FLAG (TRK-IX) NOT = 'Y'
052200         IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
052300             MOVE 'N' TO WS-LN-PENDING-FLAG (TRK-IX)
052400         END-IF
052500         MOVE 'Y' TO WS-LN-DISPATCH-FLAG (TRK-IX)
052600     END-IF.
052700 342-EXIT.
052800     EXIT.
052900
053000******************************************************************
053100* 350-RULE-HOLD - PLACE THE WHOLE SHIPMENT ON HOLD AT THE        *
053200* REQUESTED CHECKPOINT.  ALL LINES MUST QUALIFY OR NONE ARE SET. *
053300******************************************************************
053400 350-RULE-HOLD.
053500     PERFORM 351-CHECK-HOLD-LINE THRU 351-EXIT
053600         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
053700     IF EVENT-IS-VALID
053800         PERFORM 352-SET-HOLD-LINE THRU 352-EXIT
053900             VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT
054000         ADD WS-MATCH-COUNT TO WS-TOT-PENDING-COUNT
054100         MOVE 'HOLD' TO WS-HIST-ACTION
054200     END-IF.
054300 350-EXIT.
054400     EXIT.
054500 351-CHECK-HOLD-LINE.
054600     SET TRK-IX TO WS-MATCH-IX (MTX).
054700     IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
054800         SET EVENT-IS-REJECTED TO TRUE
054900         MOVE 'Already on hold' TO WS-REJECT-REASON
055000     ELSE IF EVT-HOLD-STAGE = 'PACKING'
055100         IF WS-LN-LABEL-FLAG (TRK-IX) NOT = 'Y'
055200                OR WS-LN-PACKING-FLAG (TRK-IX) = 'Y'
055300             SET EVENT-IS-REJECTED TO TRUE
055400             MOVE 'Not eligible for packing hold'
055500                                    TO WS-REJECT-REASON
055600         END-IF
055700     ELSE IF EVT-HOLD-STAGE = 'DISPATCH'
055800         IF WS-LN-LABEL-FLAG (TRK-IX) NOT = 'Y'
055900                OR WS-LN-PACKING-FLAG (TRK-IX) NOT = 'Y'
056000                OR WS-LN-DISPATCH-FLAG (TRK-IX) = 'Y'
056100             SET EVENT-IS-REJECTED TO TRUE
056200             MOVE 'Not eligible for dispatch hold'
056300                                    TO WS-REJECT-REASON
056400         END-IF
056500     ELSE
056600         SET EVENT-IS-REJECTED TO TRUE
056700         MOVE 'Invalid hold stage' TO WS-REJECT-REASON.
056800 351-EXIT.
056900     EXIT.
057000 352-SET-HOLD-LINE.
057100     SET TRK-IX TO WS-MATCH-IX (MTX).
057200     MOVE 'Y' TO WS-LN-PENDING-FLAG (TRK-IX).
057300 352-EXIT.
057400     EXIT.
057500
057600******************************************************************
057700* 360-RULE-UNHOLD - RELEASE HELD LINES, SETTING THE FLAG FOR THE *
057800* CHECKPOINT NAMED ON THE EVENT.                                 *
057900******************************************************************
058000 360-RULE-UNHOLD.
058100     MOVE 'N' TO WS-UNHELD-ANY-SW.
058200     SET EVENT-IS-VALID TO TRUE.
058300     PERFORM 361-CHECK-IMPLIED-STAGE THRU 361-EXIT
058400         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
058500     IF NOT ANY-LINE-WAS-HELD
058600         SET EVENT-IS-REJECTED TO TRUE
058700         MOVE 'No line on hold' TO WS-REJECT-REASON
058800         GO TO 360-EXIT.
058900     IF EVENT-IS-REJECTED
059000         MOVE 'On hold for other checkpoint' TO WS-REJECT-REASON
059100         GO TO 360-EXIT.
059200     MOVE +0 TO WS-HELD-COUNT.
059300     PERFORM 362-RELEASE-HOLD-LINE THRU 362-EXIT
059400         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
059500     COMPUTE WS-TOT-PENDING-COUNT =
059600         WS-TOT-PENDING-COUNT - WS-HELD-COUNT.
059700     IF WS-TOT-PENDING-COUNT < 0
059800         MOVE +0 TO WS-TOT-PENDING-COUNT.
059900     IF EVT-HOLD-STAGE = 'PACKING'
060000         ADD WS-HELD-COUNT TO WS-TOT-PACKING-SCANS
060100     ELSE
060200         ADD WS-HELD-COUNT TO WS-TOT-DISPATCH-SCANS.
060300     MOVE 'UNHOLD-COMPLETE' TO WS-HIST-ACTION.
060400 360-EXIT.
060500     EXIT.
060600 361-CHECK-IMPLIED-STAGE.
060700     SET TRK-IX TO WS-MATCH-IX (MTX).
060900     IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
061000         SET ANY-LINE-WAS-HELD TO TRUE
061100         IF WS-LN-LABEL-FLAG (TRK-IX) = 'Y'
061200                AND WS-LN-PACKING-FLAG (TRK-IX) = 'Y'
061300                AND WS-LN-DISPATCH-FLAG (TRK-IX) NOT = 'Y'
061400             IF EVT-HOLD-STAGE NOT = 'DISPATCH'
061500                 SET EVENT-IS-REJECTED TO TRUE
061600             END-IF
061700         ELSE
061800             IF EVT-HOLD-STAGE NOT = 'PACKING'
061900                 SET EVENT-IS-REJECTED TO TRUE
062000             END-IF
062100         END-IF
062200     END-IF.
062300 361-EXIT.
062400     EXIT.
062500 362-RELEASE-HOLD-LINE.
062600     SET TRK-IX TO WS-MATCH-IX (MTX).
062700     IF WS-LN-PENDING-FLAG (TRK-IX) = 'Y'
062800         MOVE 'N' TO WS-LN-PENDING-FLAG (TRK-IX)
062900         ADD +1 TO WS-HELD-COUNT
063000         IF EVT-HOLD-STAGE = 'PACKING'
063100             MOVE 'Y' TO WS-LN-PACKING-FLAG (TRK-IX)
063200         ELSE
063300             MOVE 'Y' TO WS-LN-DISPATCH-FLAG (TRK-IX)
063400         END-IF
063500     END-IF.
063600 362-EXIT.
063700     EXIT.
063800
063900******************************************************************
064000* 370-RULE-CANCEL - CANCEL EVERY LINE OF THE SHIPMENT, PRESERVING*
064100* THE CHECKPOINT FLAGS ALREADY SET.                              *
064200******************************************************************
064300 370-RULE-CANCEL.
064400     PERFORM 371-CHECK-ALL-CANCELLED THRU 371-EXIT
064500         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
064600     IF EVENT-IS-REJECTED
064700         MOVE 'Already cancelled' TO WS-REJECT-REASON
064800         GO TO 370-EXIT.
064900     SET TRK-IX TO WS-MATCH-IX (1).
065000     PERFORM 372-DERIVE-PREV-STAGE THRU 372-EXIT.
065100     PERFORM 373-CANCEL-LINE THRU 373-EXIT
065200         VARYING MTX FROM 1 BY 1 UNTIL MTX > WS-MATCH-COUNT.
065300     MOVE 'CANCELLATION' TO WS-HIST-ACTION.
065400 370-EXIT.
065500     EXIT.
065600 371-CHECK-ALL-CANCELLED.
065700     SET TRK-IX TO WS-MATCH-IX (MTX).
065800     IF MTX = 1
065900         SET EVENT-IS-REJECTED TO TRUE.
066000     IF WS-LN-CANCEL-FLAG (TRK-IX) NOT = 'Y'
066100         SET EVENT-IS-VALID TO TRUE.
066200 371-EXIT.
066300     EXIT.
066400 372-DERIVE-PREV-STAGE.
066410     IF WS-LN-DISPATCH-FLAG (TRK-IX) = 'Y'
066420         MOVE 'DISPATCH'      TO WS-PREV-STAGE-TEXT
066430     ELSE IF WS-LN-PACKING-FLAG (TRK-IX) = 'Y'
066440         MOVE 'PACKING'       TO WS-PREV-STAGE-TEXT
066450     ELSE IF WS-LN-LABEL-FLAG (TRK-IX) = 'Y'
066460         MOVE 'LABEL'         TO WS-PREV-STAGE-TEXT
066470     ELSE
066480         MOVE 'PRE-PROCESSING' TO WS-PREV-STAGE-TEXT.
066800 372-EXIT.
066900     EXIT.
067000 373-CANCEL-LINE.
067100     SET TRK-IX TO WS-MATCH-IX (MTX).
067200     MOVE 'Y' TO WS-LN-CANCEL-FLAG (TRK-IX).
067300     MOVE 'N' TO WS-LN-PENDING-FLAG (TRK-IX).
067400 373-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800* 500-WRITE-HISTORY-ROW - EMIT ONE SCAN-HISTORY-RECORD FOR THE   *
067900* EVENT JUST PROCESSED, WHETHER IT SUCCEEDED OR WAS REJECTED.    *
068000******************************************************************
068100 500-WRITE-HISTORY-ROW.
068200     MOVE SPACES TO FD-HISTORY-DATA.
068300     MOVE WS-EVT-TRACKING-ID    TO HIS-TRACKING-ID.
068400     MOVE WS-EVT-SCAN-TYPE      TO HIS-SCAN-TYPE.
068500     MOVE WS-HIST-ACTION        TO HIS-ACTION.
068600     STRING WS-CDT-STAMP-YYYY   DELIMITED SIZE '-'  DELIMITED SIZE
068700            WS-CDT-STAMP-MM     DELIMITED SIZE '-'  DELIMITED SIZE
068800            WS-CDT-STAMP-DD     DELIMITED SIZE ' '  DELIMITED SIZE
068900            WS-CDT-STAMP-HH     DELIMITED SIZE ':'  DELIMITED SIZE
069000            WS-CDT-STAMP-MN     DELIMITED SIZE ':'  DELIMITED SIZE
069100            WS-CDT-STAMP-SS     DELIMITED SIZE
069200         INTO WS-STAMP-TEXT.
069300     MOVE WS-STAMP-TEXT         TO HIS-SCAN-TIME.
069400     IF WS-MATCH-COUNT > 0
069500         SET TRK-IX TO WS-MATCH-IX (1)
069600         MOVE WS-LN-CHANNEL-NAME (TRK-IX) TO HIS-PLATFORM
069700         MOVE WS-LN-AMOUNT (TRK-IX)       TO HIS-AMOUNT
069800         MOVE WS-LN-CITY (TRK-IX)         TO HIS-BUYER-CITY
069900         MOVE WS-LN-COURIER (TRK-IX)      TO HIS-COURIER
070000     END-IF.
070100     IF WS-MATCH-COUNT > 1
070200         MOVE 'MULTI SKU'  TO HIS-DISTRIBUTION
070300     ELSE
070400         MOVE 'SINGLE SKU' TO HIS-DISTRIBUTION.
070500     IF EVENT-IS-VALID
070600         MOVE 'SUCCESS' TO HIS-SCAN-STATUS
070700     ELSE
070800         MOVE 'ERROR'   TO HIS-SCAN-STATUS.
070900     MOVE WS-MATCH-COUNT        TO HIS-ITEMS-COUNT.
071000     MOVE WS-PREV-STAGE-TEXT    TO HIS-PREV-STAGE.
071100     MOVE WS-REJECT-REASON      TO HIS-REJECT-REASON.
071200     MOVE FD-HISTORY-DATA       TO FD-HISTORY-RECORD.
071300     WRITE FD-HISTORY-RECORD.
071400 500-EXIT.
071500     EXIT.
071600
071700******************************************************************
071800* 600-DISPLAY-SUMMARY - OPERATOR SUMMARY FOR THE RUN LOG.        *
071900******************************************************************
072000 600-DISPLAY-SUMMARY.
072100     DISPLAY 'TRKSCAN EVENTS PROCESSED = ' WS-EVENTS-PROCESSED.
072200     DISPLAY 'TRKSCAN EVENTS SUCCEEDED = ' WS-EVENTS-SUCCEEDED.
072300     DISPLAY 'TRKSCAN EVENTS REJECTED  = ' WS-EVENTS-REJECTED.
072400     DISPLAY 'TRKSCAN LABEL SCANS      = ' WS-TOT-LABEL-SCANS.
072500     DISPLAY 'TRKSCAN PACKING SCANS    = ' WS-TOT-PACKING-SCANS.
072600     DISPLAY 'TRKSCAN DISPATCH SCANS   = ' WS-TOT-DISPATCH-SCANS.
072700     DISPLAY 'TRKSCAN PENDING (HOLD)   = ' WS-TOT-PENDING-COUNT.
072800     DISPLAY 'TRKSCAN ENDED'.
072900 600-EXIT.
073000     EXIT.
073100
073200******************************************************************
073300* 800-VALIDATE-PRODUCT-CODE - CONFIRM THE SCANNED CODE IS A      *
073400* VALID G-CODE OR EAN IN THE PRODUCT CATALOG TABLE.              *
073500******************************************************************
073600 800-VALIDATE-PRODUCT-CODE.
073700     MOVE 'N' TO WS-CATALOG-FOUND-SW.
073750     SET PRD-IX TO 1.
073800     SEARCH WS-CATALOG-ENTRY VARYING PRD-IX
073900         AT END CONTINUE
074000         WHEN (WS-CAT-G-CODE (PRD-IX) = EVT-PRODUCT-CODE
074100               OR WS-CAT-EAN-CODE (PRD-IX) = EVT-PRODUCT-CODE)
074200               AND WS-CAT-ACTIVE-FLAG (PRD-IX) = 'Y'
074300             SET CATALOG-CODE-FOUND TO TRUE.
074400 800-EXIT.
074500     EXIT.
074600
074700******************************************************************
074800* 900-LOAD-LINE-TABLE - READ TRACKER-MASTER AND STATUS-FILE,     *
074900* MATCHED ONE-FOR-ONE BY TRACKER CODE, INTO WS-LINE-TABLE.       *
075000******************************************************************
075100 900-LOAD-LINE-TABLE.
075200     PERFORM 700-READ-TRACKER-MASTER THRU 701-EXIT.
075300     PERFORM 900E-LOAD-ONE-LINE THRU 900E-EXIT
075400         UNTIL TRKMSTR-AT-EOF.
075500 900A-EXIT.
075600     EXIT.
075700 900E-LOAD-ONE-LINE.
075800     ADD +1 TO WS-LINE-COUNT.
075900     SET TRK-IX TO WS-LINE-COUNT.
076000     MOVE TRK-TRACKER-CODE          TO WS-LN-TRACKER-CODE (TRK-IX).
076100     MOVE TRK-SHIPMENT-TRACKER      TO WS-LN-TRACKING-ID (TRK-IX).
076200     INSPECT WS-LN-TRACKING-ID (TRK-IX)
076300         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
076400     MOVE TRK-G-CODE                TO WS-LN-G-CODE (TRK-IX).
076500     MOVE TRK-EAN-CODE              TO WS-LN-EAN-CODE (TRK-IX).
076600     MOVE TRK-QTY                   TO WS-LN-QTY (TRK-IX).
076700     MOVE TRK-AMOUNT                TO WS-LN-AMOUNT (TRK-IX).
076800     MOVE TRK-CHANNEL-NAME          TO WS-LN-CHANNEL-NAME (TRK-IX).
076900     MOVE TRK-COURIER               TO WS-LN-COURIER (TRK-IX).
077000     MOVE TRK-BUYER-CITY            TO WS-LN-CITY (TRK-IX).
077200     MOVE 'NNNNN'                   TO WS-LN-FLAGS-R (TRK-IX).
077300     MOVE 0                         TO WS-LN-PACKING-SCAN-QTY (TRK-IX).
077400     PERFORM 720-READ-STATUS-FILE THRU 721-EXIT.
077500     IF NOT TRKSTAT-AT-EOF
077600         MOVE STA-FLAGS-R           TO WS-LN-FLAGS-R (TRK-IX)
077700         MOVE STA-PACKING-SCAN-QTY  TO WS-LN-PACKING-SCAN-QTY
077800                                       (TRK-IX)
077900     END-IF.
078000     PERFORM 700-READ-TRACKER-MASTER THRU 701-EXIT.
078100 900E-EXIT.
078200     EXIT.
078300
078400******************************************************************
078500* 900-LOAD-CATALOG-TABLE - READ THE PRODUCT CATALOG ONCE.        *
078600* AN EAN ALREADY CLAIMED BY A DIFFERENT G-CODE IS REJECTED WITH  *
078700* A WARNING RATHER THAN LOADED TWICE (EAN UNIQUENESS CHECK).     *
078800******************************************************************
078900 900-LOAD-CATALOG-TABLE.
079000     PERFORM 730-READ-PRODUCT-CATALOG THRU 731-EXIT.
079100     PERFORM 900F-LOAD-ONE-PRODUCT THRU 900F-EXIT
079200         UNTIL PRDCTLG-AT-EOF.
079300 900B-EXIT.
079400     EXIT.
079500 900F-LOAD-ONE-PRODUCT.
079600     SET PRD-IX TO 1.
079700     MOVE 'N' TO WS-CATALOG-FOUND-SW.
079800     SEARCH WS-CATALOG-ENTRY VARYING PRD-IX
079900         AT END CONTINUE
080000         WHEN WS-CAT-EAN-CODE (PRD-IX) = PRD-EAN-CODE
080100             SET CATALOG-CODE-FOUND TO TRUE.
080200     IF CATALOG-CODE-FOUND
080300         DISPLAY 'TRKSCAN - DUPLICATE EAN IGNORED: '
080400                 PRD-EAN-CODE
080500     ELSE
080600         ADD +1 TO WS-CATALOG-COUNT
080700         SET PRD-IX TO WS-CATALOG-COUNT
080800         MOVE PRD-G-CODE              TO WS-CAT-G-CODE (PRD-IX)
080900         MOVE PRD-EAN-CODE            TO WS-CAT-EAN-CODE (PRD-IX)
081000         MOVE PRD-ACTIVE-FLAG         TO WS-CAT-ACTIVE-FLAG
081100                                          (PRD-IX)
081200     END-IF.
081300     PERFORM 730-READ-PRODUCT-CATALOG THRU 731-EXIT.
081400 900F-EXIT.
081500     EXIT.
081600
081700******************************************************************
081800* 900-REWRITE-STATUS-FILE - WRITE THE UPDATED FLAGS BACK OUT IN  *
081900* THE SAME ORDER THE STATUS FILE WAS READ.                       *
082000******************************************************************
082100 900-REWRITE-STATUS-FILE.
082200     CLOSE STATUS-FILE.
082300     OPEN OUTPUT STATUS-FILE.
082400     PERFORM 900G-WRITE-ONE-STATUS THRU 900G-EXIT
082500         VARYING TRK-IX FROM 1 BY 1 UNTIL TRK-IX > WS-LINE-COUNT.
082600     CLOSE STATUS-FILE.
082700 900D-EXIT.
082800     EXIT.
082900 900G-WRITE-ONE-STATUS.
083000     MOVE SPACES                      TO FD-STATUS-DATA.
083100     MOVE WS-LN-TRACKER-CODE (TRK-IX) TO STA-TRACKER-CODE.
083200     MOVE WS-LN-FLAGS-R (TRK-IX)      TO STA-FLAGS-R.
083300     MOVE WS-LN-PACKING-SCAN-QTY (TRK-IX)
083400                                      TO STA-PACKING-SCAN-QTY.
083500     MOVE FD-STATUS-DATA TO FD-STATUS-RECORD.
083600     WRITE FD-STATUS-RECORD.
083700 900G-EXIT.
083800     EXIT.
083900
084000******************************************************************
084100* FILE OPEN / READ / CLOSE PARAGRAPHS.                           *
084200******************************************************************
084300 900-OPEN-INPUT-FILES.
084400     OPEN INPUT TRACKER-MASTER STATUS-FILE PRODUCT-CATALOG
084500              SCAN-EVENTS.
084600     IF WS-TRKMSTR-STATUS NOT = '00'
084700         DISPLAY 'ERROR OPENING TRACKER-MASTER. RC: '
084800                 WS-TRKMSTR-STATUS
084900         MOVE 16 TO RETURN-CODE
085000         MOVE 'Y' TO WS-TRKMSTR-EOF WS-SCNEVNT-EOF
085100     END-IF.
085200     IF WS-SCNEVNT-STATUS NOT = '00'
085300         DISPLAY 'ERROR OPENING SCAN-EVENTS. RC: '
085400                 WS-SCNEVNT-STATUS
085500         MOVE 16 TO RETURN-CODE
085600         MOVE 'Y' TO WS-SCNEVNT-EOF
085700     END-IF.
085800 900-EXIT.
085900     EXIT.
086000
086100 900-OPEN-HISTORY-FILE.
086200     OPEN OUTPUT SCAN-HISTORY.
086300 900C-EXIT.
086400     EXIT.
086500
086600 700-READ-SCAN-EVENT.
086700     READ SCAN-EVENTS INTO FD-EVENT-DATA
086800         AT END MOVE 'Y' TO WS-SCNEVNT-EOF.
086900 700-EXIT.
087000     EXIT.
087100
087200 700-READ-TRACKER-MASTER.
087300     READ TRACKER-MASTER INTO FD-TRACKER-DATA
087400         AT END MOVE 'Y' TO WS-TRKMSTR-EOF.
087500 701-EXIT.
087600     EXIT.
087700
087800 720-READ-STATUS-FILE.
087900     IF NOT TRKSTAT-AT-EOF
088000         READ STATUS-FILE INTO FD-STATUS-DATA
088100             AT END MOVE 'Y' TO WS-TRKSTAT-EOF
088200     END-IF.
088300 721-EXIT.
088400     EXIT.
088500
088600 730-READ-PRODUCT-CATALOG.
088700     IF NOT PRDCTLG-AT-EOF
088800         READ PRODUCT-CATALOG INTO FD-PRODUCT-DATA
088900             AT END MOVE 'Y' TO WS-PRDCTLG-EOF
089000     END-IF.
089100 731-EXIT.
089200     EXIT.
089300
089400 950-CLOSE-FILES.
089500     CLOSE TRACKER-MASTER PRODUCT-CATALOG SCAN-EVENTS SCAN-HISTORY.
089600 950-EXIT.
089700     EXIT.
089800*
089900* END OF PROGRAM TRKSCAN
