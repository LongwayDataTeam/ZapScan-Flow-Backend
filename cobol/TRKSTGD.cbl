000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKSTGD.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREAT LAKES FULFILLMENT CO - DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* PROGRAM:  TRKSTGD                                              *
001100*           Subroutine for the tracker workflow batch suite      *
001200*                                                                *
001300* Part of the shipment tracker checkpoint reporting system.      *
001400*                                                                *
001500* SUBROUTINE TO DERIVE A TRACKER LINE'S DISPLAY STAGE, DISPLAY   *
001600* STATUS, HOLD STAGE, CANCELLATION STAGE, AND NEXT-AVAILABLE     *
001700* SCAN, ALL FROM THE FIVE CHECKPOINT FLAGS.                      *
001800*   - CALLED BY PROGRAM TRKRPT ONLY, AT REPORT TIME (STAGE/      *
001900*     STATUS, HOLD-STAGE, AND CANCEL-STAGE REQUESTS)             *
002000*                                                                *
002100* THIS IS A PURE RULE MAPPING - IT READS NO FILES AND HOLDS NO   *
002200* STATE BETWEEN CALLS.  STGL-REQUEST-CODE SELECTS WHICH OF THE   *
002300* FOUR RULE TABLES BELOW IS APPLIED TO THE PASSED FLAGS.         *
002400*                                                                *
002500*****************************************************************
002600*     AMENDMENT HISTORY                                         *
002700*                                                                *
002800*      DATE      INIT   TICKET     DESCRIPTION                  *
002900*      -------   ----   -------    -----------------------------*
003000*      910314    RRH    TRK0001    ORIGINAL - LABEL/PACK/DISP    *
003100*      930822    RRH    TRK0033    ADD HOLD/CANCEL STAGE RULES   *
003200*      970115    DKP    TRK0090    ADD PACKING-HOLD SUB-STAGE    *
003300*      981102    DKP    TRK0101    Y2K REVIEW - NO 2-DIGIT DATES *
003400*                                  FOUND IN THIS SUBROUTINE      *
003500*      990226    DKP    TRK0102    Y2K SIGN-OFF - NO CHANGE      *
003600*      011008    MTL    TRK0118    ADD PACKPROD RE-SCAN RULE     *
003700*                                  (NO IMPACT ON THIS MODULE)    *
003800*      040611    DKP    TRK0210    ADD NEXT-AVAILABLE-SCAN       *
003900*                                  REQUEST FOR THE DASHBOARD     *
004000*      070919    MTL    TRK0244    SHEET-SYNC EXPORT PROJECT -   *
004100*                                  NO CHANGE, RULES RE-VERIFIED  *
004200*                                  AGAINST TRKRPT                *
004300*                                                                *
004400*****************************************************************
004500*     LINKAGE                                                    *
004600*      PARAMETERS:                                               *
004700*        1: STGL-LINKAGE-AREA  (COPY TRKSTGL, PASSED/MODIFIED)   *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS VALID-FLAG-VALUE   IS 'Y' 'N'.
005300 INPUT-OUTPUT SECTION.
005400*****************************************************************
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800 01  WS-PROGRAM-STATUS              PIC X(30)  VALUE SPACES.
005900*
006000 01  WS-CONDITION-WORD.
006100     05  WS-LABEL-YN                PIC X.
006200     05  WS-PACKING-YN              PIC X.
006300     05  WS-DISPATCH-YN             PIC X.
006400     05  WS-PENDING-YN              PIC X.
006500     05  WS-CANCEL-YN               PIC X.
006600 01  WS-CONDITION-WORD-R REDEFINES WS-CONDITION-WORD
006700                                    PIC X(05).
006800*
006900 01  WS-CALL-COUNTS.
007000     05  WS-STAGE-STATUS-CALLS      PIC S9(7) COMP-3 VALUE +0.
007100     05  WS-HOLD-STAGE-CALLS        PIC S9(7) COMP-3 VALUE +0.
007200     05  WS-CANCEL-STAGE-CALLS      PIC S9(7) COMP-3 VALUE +0.
007300     05  WS-NEXT-SCAN-CALLS         PIC S9(7) COMP-3 VALUE +0.
007310 01  WS-CALL-COUNTS-R REDEFINES WS-CALL-COUNTS.
007320     05  WS-CALL-COUNT-TBL OCCURS 4 TIMES PIC S9(7) COMP-3.
007330 77  WS-CALL-COUNT-SUB              PIC S9(4) COMP  VALUE +0.
007400*
007420 01  WS-SUBR-SWITCHES.
007430     05  WS-FIRST-TIME-SW           PIC X       VALUE 'Y'.
007440     05  WS-BAD-FLAG-SW             PIC X       VALUE 'N'.
007450         88  WS-FLAGS-ARE-VALID                VALUE 'N'.
007460         88  WS-FLAGS-ARE-INVALID              VALUE 'Y'.
007470 01  WS-SUBR-SWITCHES-R REDEFINES WS-SUBR-SWITCHES PIC X(02).
008500*
008600*****************************************************************
008700 LINKAGE SECTION.
008800 01  STGL-LINKAGE-AREA.
008900     COPY TRKSTGL.
009000*****************************************************************
009100 PROCEDURE DIVISION USING STGL-LINKAGE-AREA.
009200*****************************************************************
009300
009400 000-MAIN.
009500     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
009510     IF WS-FIRST-TIME-SW = 'Y'
009520         PERFORM 060-RESET-CALL-COUNTS THRU 060-EXIT
009530         MOVE 'N' TO WS-FIRST-TIME-SW.
009550     PERFORM 050-VALIDATE-FLAGS THRU 050-EXIT.
009560     IF WS-FLAGS-ARE-INVALID
009570         GO TO 000-EXIT.
009600     MOVE STGL-FLAGS-R TO WS-CONDITION-WORD-R.
010100     IF STGL-REQ-STAGE-STATUS
010200         PERFORM 100-DERIVE-STAGE-STATUS THRU 100-EXIT
010300     ELSE IF STGL-REQ-HOLD-STAGE
010400         PERFORM 200-CLASSIFY-HOLD-STAGE THRU 200-EXIT
010500     ELSE IF STGL-REQ-CANCEL-STAGE
010600         PERFORM 300-CLASSIFY-CANCEL-STAGE THRU 300-EXIT
010700     ELSE IF STGL-REQ-NEXT-SCAN
010800         PERFORM 400-DERIVE-NEXT-SCAN THRU 400-EXIT.
010900     STRING 'PROGRAM ENDED SW=' WS-SUBR-SWITCHES-R
010910         DELIMITED BY SIZE INTO WS-PROGRAM-STATUS.
010950 000-EXIT.
011000     GOBACK.
011050
011060******************************************************************
011070* A FLAG BYTE THAT IS NEITHER 'Y' NOR 'N' MEANS THE CALLING       *
011080* PROGRAM PASSED AN UNINITIALIZED STATUS RECORD - REFUSE TO      *
011090* GUESS AND RETURN SPACES RATHER THAN A WRONG STAGE.             *
011100******************************************************************
011110 050-VALIDATE-FLAGS.
011120     SET WS-FLAGS-ARE-VALID TO TRUE.
011130     IF STGL-LABEL-FLAG    NOT IN VALID-FLAG-VALUE OR
011140        STGL-PACKING-FLAG  NOT IN VALID-FLAG-VALUE OR
011150        STGL-DISPATCH-FLAG NOT IN VALID-FLAG-VALUE OR
011160        STGL-PENDING-FLAG  NOT IN VALID-FLAG-VALUE OR
011170        STGL-CANCEL-FLAG   NOT IN VALID-FLAG-VALUE
011180         SET WS-FLAGS-ARE-INVALID TO TRUE
011190         MOVE SPACES TO STGL-STAGE STGL-STATUS STGL-HOLD-STAGE
011195                        STGL-CANCEL-STAGE STGL-NEXT-SCAN.
011200 050-EXIT.
011210     EXIT.
011220
011230******************************************************************
011240* RESET ALL FOUR CALL COUNTERS IN ONE PASS - USED ONLY WHEN A    *
011250* DRIVER RE-CALLS THIS SUBROUTINE FOR A FRESH BATCH.             *
011260******************************************************************
011270 060-RESET-CALL-COUNTS.
011280     PERFORM 061-ZERO-ONE-COUNT THRU 061-EXIT
011290         VARYING WS-CALL-COUNT-SUB FROM 1 BY 1
011300         UNTIL WS-CALL-COUNT-SUB > 4.
011310 060-EXIT.
011320     EXIT.
011330 061-ZERO-ONE-COUNT.
011340     MOVE +0 TO WS-CALL-COUNT-TBL (WS-CALL-COUNT-SUB).
011350 061-EXIT.
011360     EXIT.
011370*
011380******************************************************************
011390* STAGE / STATUS DERIVATION - PRECEDENCE IS TOP TO BOTTOM.       *
011410* EVALUATED TOGETHER SO THE TWO NEVER DRIFT APART - A LESSON     *
011420* LEARNED FROM THE OLD PASTE-FLOW COPIES THAT USED TO DISAGREE.  *
011430******************************************************************
011700 100-DERIVE-STAGE-STATUS.
011800     ADD +1 TO WS-STAGE-STATUS-CALLS.
011900     IF WS-CANCEL-YN = 'Y'
012000         MOVE 'Dispatch Cancelled' TO STGL-STAGE
012100         MOVE 'Cancelled'          TO STGL-STATUS
012200     ELSE IF WS-DISPATCH-YN = 'Y'
012210         MOVE 'Dispatch'           TO STGL-STAGE
012220         MOVE 'Dispatched'         TO STGL-STATUS
012400     ELSE IF WS-LABEL-YN = 'Y' AND WS-PACKING-YN = 'Y'
012500                              AND WS-PENDING-YN = 'Y'
012600         MOVE 'Dispatch Pending'   TO STGL-STAGE
012700         MOVE 'Dispatch Pending'   TO STGL-STATUS
012800     ELSE IF WS-PACKING-YN = 'Y'
012900         MOVE 'Packing'            TO STGL-STAGE
013000         MOVE 'Packing Scanned'    TO STGL-STATUS
013100     ELSE IF WS-LABEL-YN = 'Y' AND WS-PENDING-YN = 'Y'
013200         MOVE 'Packing Hold'       TO STGL-STAGE
013300         MOVE 'Packing Hold'       TO STGL-STATUS
013400     ELSE IF WS-LABEL-YN = 'Y'
013500         MOVE 'Packing Pending'    TO STGL-STAGE
013600         MOVE 'Packing Pending Shipment' TO STGL-STATUS
013700     ELSE
013800         MOVE 'Label'              TO STGL-STAGE
013900         MOVE 'Label yet to Scan'  TO STGL-STATUS.
014000 100-EXIT.
014100     EXIT.
014200
014300******************************************************************
014400* HOLD STAGE CLASSIFIER - USED FOR THE "HELD SHIPMENTS" REPORT   *
014500* SECTION AND BY TRKSCAN WHEN AN UNHOLD EVENT ARRIVES.           *
014600******************************************************************
014700 200-CLASSIFY-HOLD-STAGE.
014800     ADD +1 TO WS-HOLD-STAGE-CALLS.
014900     IF WS-LABEL-YN = 'Y' AND WS-PACKING-YN = 'Y'
015000                          AND WS-DISPATCH-YN NOT = 'Y'
015100         MOVE 'Dispatch Hold'  TO STGL-HOLD-STAGE
015200     ELSE IF WS-LABEL-YN = 'Y' AND WS-PACKING-YN NOT = 'Y'
015300         MOVE 'Packing Hold'   TO STGL-HOLD-STAGE
015400     ELSE IF WS-LABEL-YN NOT = 'Y'
015500         MOVE 'Label Hold'     TO STGL-HOLD-STAGE
015600     ELSE
015700         MOVE 'Unknown Hold'   TO STGL-HOLD-STAGE.
015800 200-EXIT.
015900     EXIT.
016000
016100******************************************************************
016200* CANCELLATION STAGE CLASSIFIER - REPORTS THE STAGE THE LINE HAD *
016300* REACHED BEFORE IT WAS CANCELLED.                               *
016400******************************************************************
016500 300-CLASSIFY-CANCEL-STAGE.
016600     ADD +1 TO WS-CANCEL-STAGE-CALLS.
016700     IF WS-DISPATCH-YN = 'Y'
016800         MOVE 'Post-Dispatch Cancelled' TO STGL-CANCEL-STAGE
016900     ELSE IF WS-PACKING-YN = 'Y'
017000         MOVE 'Post-Packing Cancelled'  TO STGL-CANCEL-STAGE
017100     ELSE IF WS-LABEL-YN = 'Y'
017200         MOVE 'Post-Label Cancelled'    TO STGL-CANCEL-STAGE
017300     ELSE
017400         MOVE 'Pre-Processing Cancelled' TO STGL-CANCEL-STAGE.
017500 300-EXIT.
017600     EXIT.
017700
017800******************************************************************
017900* NEXT-AVAILABLE-SCAN - ADDED FOR THE DASHBOARD DRILL-DOWN.      *
018000******************************************************************
018100 400-DERIVE-NEXT-SCAN.
018200     ADD +1 TO WS-NEXT-SCAN-CALLS.
018300     IF WS-LABEL-YN NOT = 'Y'
018400         MOVE 'LABEL'     TO STGL-NEXT-SCAN
018500     ELSE IF WS-PACKING-YN NOT = 'Y'
018600         MOVE 'PACKING'   TO STGL-NEXT-SCAN
018700     ELSE IF WS-DISPATCH-YN NOT = 'Y'
018800         MOVE 'DISPATCH'  TO STGL-NEXT-SCAN
018900     ELSE
019000         MOVE 'COMPLETED' TO STGL-NEXT-SCAN.
019100 400-EXIT.
019200     EXIT.
019300*
019400* END OF PROGRAM TRKSTGD
