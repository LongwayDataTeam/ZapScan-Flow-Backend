000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SCNHSTD                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = FULFILLMENT TRACKING - SCAN HISTORY        *
000600*                     RECORD LAYOUT (OUTPUT AUDIT LOG)          *
000700*                                                                *
000800*  @BANNER_START                                                *
000900*  GREAT LAKES FULFILLMENT CO. - DATA PROCESSING                *
001000*  COPYBOOK SCNHSTD                                             *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      ONE ROW PER SCAN EVENT PROCESSED BY TRKSCAN, WHETHER THE  *
001500*      EVENT SUCCEEDED OR WAS REJECTED.  PLATFORM/AMOUNT/CITY/   *
001600*      COURIER ARE CARRIED FROM THE FIRST TRACKER LINE OF THE    *
001700*      SHIPMENT AT THE TIME OF THE EVENT.                        *
001800*----------------------------------------------------------------*
001900*                                                                *
002000* CHANGE ACTIVITY :                                              *
002100*      $SEG(SCNHSTD),COMP(TRACKER),PROD(FULFILL):                *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD  INIT   : REMARKS                    *
002400*   $D0= TRK0001 100 910314  RRH    : ORIGINAL - MAIL ORDER      *
002500*   $D1= TRK0142 220 020226  MTL    : ADD DISTRIBUTION/PREV-STAGE*
002600*                                                                *
002700******************************************************************
002800*    SCAN HISTORY RECORD                                         *
002900 01  HIS-SCAN-HISTORY-RECORD.
003000     05  HIS-TRACKING-ID            PIC X(20).
003100     05  HIS-SCAN-TYPE              PIC X(10).
003200     05  HIS-ACTION                 PIC X(15).
003300         88  HIS-ACTION-SCAN               VALUE 'SCAN'.
003400         88  HIS-ACTION-HOLD               VALUE 'HOLD'.
003500         88  HIS-ACTION-UNHOLD-COMPLETE    VALUE 'UNHOLD-COMPLETE'.
003600         88  HIS-ACTION-CANCELLATION       VALUE 'CANCELLATION'.
003700     05  HIS-SCAN-TIME              PIC X(19).
003800     05  HIS-PLATFORM               PIC X(15).
003900     05  HIS-AMOUNT                 PIC S9(7)V99.
004000     05  HIS-BUYER-CITY             PIC X(15).
004100     05  HIS-COURIER                PIC X(15).
004200     05  HIS-DISTRIBUTION           PIC X(10).
004300         88  HIS-SINGLE-SKU                VALUE 'SINGLE SKU'.
004400         88  HIS-MULTI-SKU                 VALUE 'MULTI SKU'.
004500     05  HIS-SCAN-STATUS            PIC X(08).
004600         88  HIS-STATUS-SUCCESS            VALUE 'SUCCESS'.
004700         88  HIS-STATUS-ERROR              VALUE 'ERROR'.
004800     05  HIS-ITEMS-COUNT            PIC 9(03)      VALUE 0.
004900     05  HIS-PREV-STAGE             PIC X(15).
005000     05  HIS-REJECT-REASON          PIC X(30).
005100     05  FILLER                     PIC X(09).
