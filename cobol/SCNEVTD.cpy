000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SCNEVTD                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = FULFILLMENT TRACKING - SCAN TRANSACTION    *
000600*                     RECORD LAYOUT (INPUT TO TRKSCAN)          *
000700*                                                                *
000800*  @BANNER_START                                                *
000900*  GREAT LAKES FULFILLMENT CO. - DATA PROCESSING                *
001000*  COPYBOOK SCNEVTD                                             *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      DEFINES ONE SCANNED CHECKPOINT EVENT AS RECEIVED FROM     *
001500*      THE DOCK-SIDE SCAN GUNS / MANIFEST TERMINALS.  ONE        *
001600*      EVENT MAY DRIVE ALL SKU LINES OF A SHIPMENT (WHOLE-       *
001700*      SHIPMENT SCAN TYPES) OR A SINGLE LINE (PACKPROD).         *
001800*----------------------------------------------------------------*
001900*                                                                *
002000* CHANGE ACTIVITY :                                              *
002100*      $SEG(SCNEVTD),COMP(TRACKER),PROD(FULFILL):                *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD  INIT   : REMARKS                    *
002400*   $D0= TRK0001 100 910314  RRH    : ORIGINAL - MAIL ORDER      *
002500*   $D1= TRK0118 210 011008  MTL    : ADD PACKPROD/HOLD/UNHOLD   *
002600*                                                                *
002700******************************************************************
002800*    SCAN EVENT RECORD                                           *
002900 01  EVT-SCAN-EVENT-RECORD.
003000     05  EVT-TRACKING-ID            PIC X(20).
003100     05  EVT-SCAN-TYPE              PIC X(10).
003200         88  EVT-IS-LABEL                  VALUE 'LABEL'.
003300         88  EVT-IS-PACKING                VALUE 'PACKING'.
003400         88  EVT-IS-PACKPROD               VALUE 'PACKPROD'.
003500         88  EVT-IS-DISPATCH               VALUE 'DISPATCH'.
003600         88  EVT-IS-HOLD                    VALUE 'HOLD'.
003700         88  EVT-IS-UNHOLD                  VALUE 'UNHOLD'.
003800         88  EVT-IS-CANCEL                  VALUE 'CANCEL'.
003900     05  EVT-SCAN-TAIL.
004000         10  EVT-PRODUCT-CODE       PIC X(15).
004100     05  EVT-HOLD-TAIL REDEFINES EVT-SCAN-TAIL.
004200         10  EVT-HOLD-STAGE         PIC X(10).
004300             88  EVT-HOLD-IS-PACKING       VALUE 'PACKING'.
004400             88  EVT-HOLD-IS-DISPATCH      VALUE 'DISPATCH'.
004500         10  FILLER                 PIC X(05).
004600     05  EVT-REASON                 PIC X(30).
004700     05  FILLER                     PIC X(10).
