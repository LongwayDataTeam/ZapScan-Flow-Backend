000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKLOAD.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREAT LAKES FULFILLMENT CO - DATA PROCESSING.
000500 DATE-WRITTEN.  03/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* PROGRAM:  TRKLOAD
001000*           Sample program for the tracker workflow batch suite
001100*
001200* READS THE TRACKER UPLOAD FILE AND MERGES IT INTO THE TRACKER
001300* MASTER AND STATUS FILE, ONE SKU LINE PER TRACKER-RECORD.  THE
001400* EXISTING MASTER + STATUS FILE ARE LOADED INTO A WORKING-STORAGE
001500* TABLE, THE UPLOAD IS APPLIED AGAINST THE TABLE UNDER WHATEVER
001600* DUPLICATE-HANDLING MODE THE OPERATOR SUPPLIED ON THE RUN-PARM
001700* CONTROL CARD, AND THE TABLE IS REWRITTEN OUT AT END OF RUN.
001800*
001900* RUN-PARM CONTROL CARD (ONE RECORD, COLUMNS 1-6):
002000*     SKIP    <== DUPLICATE TRACKING IDS/LINES ARE SKIPPED
002100*     ALLOW   <== DUPLICATE LINES ARE ADDED AS NEW LINES
002200*     UPDATE  <== DUPLICATE TRACKING ID OVERWRITES FIRST LINE
002300*                 UNRECOGNIZED CARD DEFAULTS TO SKIP - SEE 100-.
002400*****************************************************************
002500*     AMENDMENT HISTORY
002600*
002700*      DATE      INIT   TICKET     DESCRIPTION
002800*      -------   ----   -------    -----------------------------
002900*      910311    RRH    TRK0001    ORIGINAL - SKIP MODE ONLY
003000*      910926    RRH    TRK0011    ADD ALLOW AND UPDATE MODES
003100*      930822    RRH    TRK0035    WRITE INITIAL STATUS RECORD
003200*                                  ALL FLAGS 'N' ON EVERY NEW LINE
003300*      981102    DKP    TRK0101    Y2K REVIEW - TRK-LAST-UPDATED
003400*                                  NOW CARRIES 4-DIGIT YEAR
003500*      990226    DKP    TRK0102    Y2K SIGN-OFF - COMPILE CLEAN
003600*      020714    MTL    TRK0140    ROW-NUMBERED REJECT MESSAGES
003700*                                  FOR BULK UPLOAD VALIDATION
003800*      070919    MTL    TRK0245    RAISE TABLE SIZE TO 8000 LINES
003900*                                  FOR THE HOLIDAY PEAK VOLUME
004000*****************************************************************
004100*     FILES
004200*
004300*     RUN-PARM       - INPUT, ONE CONTROL CARD (DUP-HANDLING MODE)
004400*     TRACKER-UPLOAD - INPUT, ONE RECORD PER SKU LINE TO MERGE
004500*     TRACKER-MASTER - I/O, LOADED THEN REWRITTEN
004600*     STATUS-FILE    - I/O, LOADED THEN REWRITTEN
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS VALID-RUN-MODE IS 'SKIP  ' 'ALLOW ' 'UPDATE'.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RUN-PARM         ASSIGN TO RUNPARM
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-RUNPARM-STATUS.
005700     SELECT TRACKER-UPLOAD   ASSIGN TO TRKUPLD
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS  IS  WS-TRKUPLD-STATUS.
006000     SELECT TRACKER-MASTER   ASSIGN TO TRKMSTR
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS  IS  WS-TRKMSTR-STATUS.
006300     SELECT STATUS-FILE      ASSIGN TO TRKSTAT
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-TRKSTAT-STATUS.
006600*****************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  RUN-PARM
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300 01  FD-RUNPARM-RECORD              PIC X(006).
007400
007500 FD  TRACKER-UPLOAD
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F.
007800 01  FD-UPLOAD-RECORD               PIC X(320).
007900
008000 FD  TRACKER-MASTER
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300 01  FD-TRACKER-RECORD              PIC X(320).
008400
008500 FD  STATUS-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800 01  FD-STATUS-RECORD               PIC X(061).
008900*****************************************************************
009000 WORKING-STORAGE SECTION.
009100*    STRUCTURED WORKING COPIES OF EACH FILE'S RECORD BUFFER -
009200*    THE FD RECORDS ABOVE ARE KEPT AS PLAIN CHARACTER BUFFERS;
009300*    READ ... INTO AND MOVE ... TO MAP EACH ONE AGAINST ITS
009400*    STRUCTURED LAYOUT BELOW.  THE UPLOAD FILE SHARES THE SAME
009500*    LAYOUT AS THE TRACKER MASTER (SEE TICKET TRK0001).
009600     COPY TRKRECD  REPLACING TRK-TRACKER-RECORD BY FD-UPLOAD-DATA.
009700     COPY TRKRECD  REPLACING TRK-TRACKER-RECORD BY FD-TRACKER-DATA.
009800     COPY STARECD  REPLACING STA-STATUS-RECORD  BY FD-STATUS-DATA.
009900*
010000 01  WS-FILE-STATUSES.
010100     05  WS-RUNPARM-STATUS      PIC X(2)  VALUE SPACES.
010200     05  WS-TRKUPLD-STATUS      PIC X(2)  VALUE SPACES.
010300     05  WS-TRKMSTR-STATUS      PIC X(2)  VALUE SPACES.
010400     05  WS-TRKSTAT-STATUS      PIC X(2)  VALUE SPACES.
010500     05  FILLER                 PIC X(10).
010600*
010610 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES PIC X(18).
010620*
010700 01  WS-SWITCHES.
010800     05  WS-RUNPARM-EOF         PIC X     VALUE 'N'.
010900         88  RUNPARM-AT-EOF            VALUE 'Y'.
011000     05  WS-TRKUPLD-EOF         PIC X     VALUE 'N'.
011100         88  TRKUPLD-AT-EOF            VALUE 'Y'.
011200     05  WS-TRKMSTR-EOF         PIC X     VALUE 'N'.
011300         88  TRKMSTR-AT-EOF            VALUE 'Y'.
011400     05  WS-TRKSTAT-EOF         PIC X     VALUE 'N'.
011500         88  TRKSTAT-AT-EOF            VALUE 'Y'.
011600     05  WS-BATCH-DUP-SW        PIC X     VALUE 'N'.
011700         88  BATCH-DUP-FOUND           VALUE 'Y'.
011800     05  WS-MASTER-FOUND-SW     PIC X     VALUE 'N'.
011900         88  MASTER-LINE-FOUND         VALUE 'Y'.
012000     05  FILLER                 PIC X(10).
012100*
012200 01  WS-RUN-MODE                PIC X(6)   VALUE 'SKIP  '.
012300     88  SKIP-MODE                     VALUE 'SKIP  '.
012400     88  ALLOW-MODE                    VALUE 'ALLOW '.
012500     88  UPDATE-MODE                   VALUE 'UPDATE'.
012600*
012700 01  WS-COUNTERS.
012800     05  WS-MASTER-COUNT        PIC S9(7)  COMP-3  VALUE +0.
012900     05  WS-RECORDS-PROCESSED   PIC S9(7)  COMP-3  VALUE +0.
013000     05  WS-RECORDS-CREATED     PIC S9(7)  COMP-3  VALUE +0.
013100     05  WS-RECORDS-SKIPPED     PIC S9(7)  COMP-3  VALUE +0.
013200     05  WS-RECORDS-UPDATED     PIC S9(7)  COMP-3  VALUE +0.
013300     05  WS-RECORDS-FAILED      PIC S9(7)  COMP-3  VALUE +0.
013400     05  WS-BATCH-KEY-COUNT     PIC S9(7)  COMP-3  VALUE +0.
013500     05  WS-DUP-SEQ-NO          PIC S9(7)  COMP-3  VALUE +0.
013600     05  FILLER                 PIC X(10).
013700*
013800 01  WS-WORK-FIELDS.
013900     05  WS-UP-TRACKING-ID      PIC X(20).
013950     05  WS-UP-SKU-WORK         PIC X(20).
014000     05  WS-UP-BATCH-KEY        PIC X(40).
014100     05  WS-DUP-SEQ-DISPLAY     PIC 9(9).
014200     05  WS-NEW-SUFFIX          PIC X(10).
014300     05  FILLER                 PIC X(10).
014400*
014420 01  WS-LOWER-CASE              PIC X(26)  VALUE
014440     'abcdefghijklmnopqrstuvwxyz'.
014460 01  WS-UPPER-CASE              PIC X(26)  VALUE
014480     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014490*
014700 01  WS-FIRST-IX                PIC S9(4)  COMP    VALUE +0.
014800*
014900******************************************************************
015000* WORKING-STORAGE MASTER TABLE - ONE ENTRY PER TRACKER LINE.      *
015100* LOADED FROM TRACKER-MASTER + STATUS-FILE IN 900-LOAD-MASTER-    *
015200* TABLE, MATCHED ONE-FOR-ONE BY FILE ORDER, GROWN BY THE UPLOAD   *
015300* MERGE, AND REWRITTEN BY 900-REWRITE-MASTER-TABLE.               *
015400******************************************************************
015500 01  WS-MASTER-TABLE.
015600     05  WS-MST-ENTRY OCCURS 8000 TIMES INDEXED BY MST-IX.
015700         10  WS-MST-TRACKER-CODE    PIC X(30).
015800         10  WS-MST-TRACKING-ID     PIC X(20).
015900         10  WS-MST-CHANNEL-ID      PIC X(15).
016000         10  WS-MST-ORDER-ID        PIC X(20).
016100         10  WS-MST-SUB-ORDER-ID    PIC X(20).
016200         10  WS-MST-COURIER         PIC X(15).
016300         10  WS-MST-CHANNEL-NAME    PIC X(15).
016400         10  WS-MST-G-CODE          PIC X(15).
016500         10  WS-MST-EAN-CODE        PIC X(15).
016600         10  WS-MST-PRODUCT-SKU     PIC X(20).
016700         10  WS-MST-LISTING-ID      PIC X(15).
016800         10  WS-MST-QTY             PIC 9(03).
016900         10  WS-MST-AMOUNT          PIC S9(7)V99.
017000         10  WS-MST-PAYMENT-MODE    PIC X(10).
017100         10  WS-MST-ORDER-STATUS    PIC X(10).
017200         10  WS-MST-BUYER-CITY      PIC X(15).
017300         10  WS-MST-BUYER-STATE     PIC X(15).
017400         10  WS-MST-BUYER-PINCODE   PIC X(06).
017500         10  WS-MST-INVOICE-NUMBER  PIC X(15).
017600         10  WS-MST-LAST-UPDATED    PIC X(19).
017800         10  WS-MST-FLAGS.
017900             15  WS-MST-LABEL-FLAG    PIC X.
018000             15  WS-MST-PACKING-FLAG  PIC X.
018100             15  WS-MST-DISPATCH-FLAG PIC X.
018200             15  WS-MST-PENDING-FLAG  PIC X.
018300             15  WS-MST-CANCEL-FLAG   PIC X.
018400         10  WS-MST-FLAGS-R REDEFINES WS-MST-FLAGS PIC X(05).
018500         10  WS-MST-PACKING-SCAN-QTY PIC 9(03).
018600         10  FILLER                  PIC X(10).
018700*
018800******************************************************************
018900* IN-BATCH DEDUP KEY TABLE - TRACKING-ID + PRODUCT-SKU, BUILT AS  *
019000* EACH UPLOAD RECORD IS ACCEPTED (SEE 210-CHECK-BATCH-DUP).       *
019100******************************************************************
019200 01  WS-BATCH-KEY-TABLE.
019300     05  WS-BATCH-KEY-ENTRY OCCURS 4000 TIMES INDEXED BY BKX
019400                                          PIC X(40).
019500*
020000 01  WS-CURRENT-DATE-TIME.
020100     05  WS-CDT-DATE.
020200         10  WS-CDT-YYYY        PIC 9(04).
020300         10  WS-CDT-MM          PIC 9(02).
020400         10  WS-CDT-DD          PIC 9(02).
020500     05  WS-CDT-TIME.
020600         10  WS-CDT-HH          PIC 9(02).
020700         10  WS-CDT-MN          PIC 9(02).
020800         10  WS-CDT-SS          PIC 9(02).
020900         10  FILLER             PIC 9(02).
021000 01  WS-CDT-STAMP-R REDEFINES WS-CURRENT-DATE-TIME.
021100     05  WS-CDT-STAMP-YYYY      PIC 9(04).
021200     05  FILLER                 PIC X.
021300     05  WS-CDT-STAMP-MM        PIC 9(02).
021400     05  FILLER                 PIC X.
021500     05  WS-CDT-STAMP-DD        PIC 9(02).
021600     05  FILLER                 PIC X(01).
021700     05  WS-CDT-STAMP-HH        PIC 9(02).
021800     05  FILLER                 PIC X.
021900     05  WS-CDT-STAMP-MN        PIC 9(02).
022000     05  FILLER                 PIC X.
022100     05  WS-CDT-STAMP-SS        PIC 9(02).
022200     05  FILLER                 PIC X(02).
022300 01  WS-STAMP-TEXT              PIC X(19)   VALUE SPACES.
022400*****************************************************************
022500 PROCEDURE DIVISION.
022600*****************************************************************
022700
022800 000-MAIN.
022900     DISPLAY 'TRKLOAD STARTED'.
023000     ACCEPT WS-CURRENT-DATE-TIME FROM DATE YYYYMMDD.
023100     ACCEPT WS-CDT-TIME FROM TIME.
023200     PERFORM 900-READ-RUN-PARM THRU 900-EXIT.
023300     PERFORM 900-LOAD-MASTER-TABLE THRU 900A-EXIT.
023400     PERFORM 900-OPEN-UPLOAD-FILE THRU 900B-EXIT.
023500     PERFORM 700-READ-UPLOAD-RECORD THRU 700-EXIT.
023600     PERFORM 200-PROCESS-UPLOAD-RECORD THRU 200-EXIT
023700         UNTIL TRKUPLD-AT-EOF.
023800     PERFORM 950-CLOSE-UPLOAD-FILE THRU 950-EXIT.
023900     PERFORM 900-REWRITE-MASTER-TABLE THRU 900D-EXIT.
024000     PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
024100     STOP RUN.
024200
024300******************************************************************
024400* 200-PROCESS-UPLOAD-RECORD - APPLY ONE UPLOAD LINE UNDER THE     *
024500* DUPLICATE-HANDLING MODE FROM THE RUN-PARM CONTROL CARD.         *
024600******************************************************************
024700 200-PROCESS-UPLOAD-RECORD.
024800     ADD +1 TO WS-RECORDS-PROCESSED.
024900     IF TRK-SHIPMENT-TRACKER OF FD-UPLOAD-DATA = SPACES
025000        OR TRK-G-CODE OF FD-UPLOAD-DATA = SPACES
025100         ADD +1 TO WS-RECORDS-FAILED
025200         DISPLAY 'TRKLOAD - REJECTED ROW ' WS-RECORDS-PROCESSED
025300                 ' - MISSING SHIPMENT TRACKER OR G-CODE'
025400         GO TO 200-EXIT-READ.
025500     MOVE TRK-SHIPMENT-TRACKER OF FD-UPLOAD-DATA
025600                                    TO WS-UP-TRACKING-ID.
025700     INSPECT WS-UP-TRACKING-ID
025750         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
025800     MOVE TRK-PRODUCT-SKU OF FD-UPLOAD-DATA TO WS-UP-SKU-WORK.
025850     INSPECT WS-UP-SKU-WORK
025870         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
025900     STRING WS-UP-TRACKING-ID DELIMITED BY SIZE
026000            WS-UP-SKU-WORK     DELIMITED BY SIZE
026200         INTO WS-UP-BATCH-KEY.
026300     PERFORM 210-CHECK-BATCH-DUP THRU 210-EXIT.
026400     IF BATCH-DUP-FOUND
026500         IF ALLOW-MODE
026600             PERFORM 320-APPEND-NEW-LINE THRU 320-EXIT
026700             ADD +1 TO WS-RECORDS-CREATED
026800         ELSE
026900             ADD +1 TO WS-RECORDS-SKIPPED
027000         END-IF
027100     ELSE
027200         PERFORM 215-ADD-BATCH-KEY THRU 215-EXIT
027300         PERFORM 220-FIND-ON-MASTER THRU 220-EXIT
027400         IF MASTER-LINE-FOUND
027500             EVALUATE TRUE
027600                 WHEN SKIP-MODE
027700                     ADD +1 TO WS-RECORDS-SKIPPED
027800                 WHEN UPDATE-MODE
027900                     PERFORM 310-UPDATE-EXISTING-LINE THRU 310-EXIT
028000                     ADD +1 TO WS-RECORDS-UPDATED
028100                 WHEN ALLOW-MODE
028200                     PERFORM 320-APPEND-NEW-LINE THRU 320-EXIT
028300                     ADD +1 TO WS-RECORDS-CREATED
028400             END-EVALUATE
028500         ELSE
028600             PERFORM 330-CREATE-BRAND-NEW-LINE THRU 330-EXIT
028700             ADD +1 TO WS-RECORDS-CREATED
028800         END-IF
028900     END-IF.
029000 200-EXIT-READ.
029100     PERFORM 700-READ-UPLOAD-RECORD THRU 700-EXIT.
029200 200-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600* 210-CHECK-BATCH-DUP - HAS THIS TRACKING-ID/SKU PAIR ALREADY     *
029700* BEEN SEEN EARLIER IN THIS SAME UPLOAD RUN?                      *
029800******************************************************************
029900 210-CHECK-BATCH-DUP.
030000     MOVE 'N' TO WS-BATCH-DUP-SW.
030050     SET BKX TO 1.
030100     SEARCH WS-BATCH-KEY-ENTRY VARYING BKX
030200         AT END CONTINUE
030300         WHEN WS-BATCH-KEY-ENTRY (BKX) = WS-UP-BATCH-KEY
030400             SET BATCH-DUP-FOUND TO TRUE.
030500 210-EXIT.
030600     EXIT.
030700
030800 215-ADD-BATCH-KEY.
030900     ADD +1 TO WS-BATCH-KEY-COUNT.
031000     SET BKX TO WS-BATCH-KEY-COUNT.
031100     MOVE WS-UP-BATCH-KEY TO WS-BATCH-KEY-ENTRY (BKX).
031200 215-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* 220-FIND-ON-MASTER - IS THIS TRACKING ID ALREADY ON THE         *
031700* MASTER TABLE (FROM BEFORE THIS RUN OR ADDED EARLIER IN IT)?     *
031800* WS-FIRST-IX IS SET TO THE FIRST MATCHING ENTRY FOR 310-.        *
031900******************************************************************
032000 220-FIND-ON-MASTER.
032100     MOVE 'N' TO WS-MASTER-FOUND-SW.
032200     MOVE +0 TO WS-FIRST-IX.
032250     SET MST-IX TO 1.
032300     SEARCH WS-MST-ENTRY VARYING MST-IX
032400         AT END CONTINUE
032500         WHEN WS-MST-TRACKING-ID (MST-IX) = WS-UP-TRACKING-ID
032600             SET MASTER-LINE-FOUND TO TRUE
032700             SET WS-FIRST-IX TO MST-IX.
032800 220-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* 310-UPDATE-EXISTING-LINE - UPDATE MODE: OVERWRITE THE FIRST     *
033300* EXISTING LINE'S DATA FIELDS AND STAMP LAST-UPDATED.  THE        *
033400* CHECKPOINT FLAGS AND SCAN COUNTS ON THE LINE ARE UNTOUCHED.     *
033500******************************************************************
033600 310-UPDATE-EXISTING-LINE.
033700     SET MST-IX TO WS-FIRST-IX.
033800     MOVE TRK-CHANNEL-ID OF FD-UPLOAD-DATA
033900                                TO WS-MST-CHANNEL-ID (MST-IX).
034000     MOVE TRK-ORDER-ID OF FD-UPLOAD-DATA
034100                                TO WS-MST-ORDER-ID (MST-IX).
034200     MOVE TRK-SUB-ORDER-ID OF FD-UPLOAD-DATA
034300                                TO WS-MST-SUB-ORDER-ID (MST-IX).
034400     MOVE TRK-COURIER OF FD-UPLOAD-DATA
034500                                TO WS-MST-COURIER (MST-IX).
034600     MOVE TRK-CHANNEL-NAME OF FD-UPLOAD-DATA
034700                                TO WS-MST-CHANNEL-NAME (MST-IX).
034800     MOVE TRK-G-CODE OF FD-UPLOAD-DATA
034900                                TO WS-MST-G-CODE (MST-IX).
035000     MOVE TRK-EAN-CODE OF FD-UPLOAD-DATA
035100                                TO WS-MST-EAN-CODE (MST-IX).
035200     MOVE TRK-PRODUCT-SKU OF FD-UPLOAD-DATA
035300                                TO WS-MST-PRODUCT-SKU (MST-IX).
035400     MOVE TRK-LISTING-ID OF FD-UPLOAD-DATA
035500                                TO WS-MST-LISTING-ID (MST-IX).
035600     MOVE TRK-QTY OF FD-UPLOAD-DATA
035700                                TO WS-MST-QTY (MST-IX).
035800     MOVE TRK-AMOUNT OF FD-UPLOAD-DATA
035900                                TO WS-MST-AMOUNT (MST-IX).
036000     MOVE TRK-PAYMENT-MODE OF FD-UPLOAD-DATA
036100                                TO WS-MST-PAYMENT-MODE (MST-IX).
036200     MOVE TRK-ORDER-STATUS OF FD-UPLOAD-DATA
036300                                TO WS-MST-ORDER-STATUS (MST-IX).
036400     MOVE TRK-BUYER-CITY OF FD-UPLOAD-DATA
036500                                TO WS-MST-BUYER-CITY (MST-IX).
036600     MOVE TRK-BUYER-STATE OF FD-UPLOAD-DATA
036700                                TO WS-MST-BUYER-STATE (MST-IX).
036800     MOVE TRK-BUYER-PINCODE OF FD-UPLOAD-DATA
036900                                TO WS-MST-BUYER-PINCODE (MST-IX).
037000     MOVE TRK-INVOICE-NUMBER OF FD-UPLOAD-DATA
037100                                TO WS-MST-INVOICE-NUMBER (MST-IX).
037200     PERFORM 340-STAMP-LAST-UPDATED THRU 340-EXIT.
037300 310-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 320-APPEND-NEW-LINE - ALLOW MODE (DUPLICATE): APPEND A NEW      *
037800* TABLE ENTRY WITH A GENERATED UNIQUE TRACKER CODE (TRACKING ID   *
037900* PLUS A SEQUENCE SUFFIX), FRESH CHECKPOINT FLAGS ALL 'N'.        *
038000******************************************************************
038100 320-APPEND-NEW-LINE.
038200     ADD +1 TO WS-DUP-SEQ-NO.
038300     MOVE WS-DUP-SEQ-NO TO WS-DUP-SEQ-DISPLAY.
038400     STRING 'D' DELIMITED BY SIZE
038500            WS-DUP-SEQ-DISPLAY DELIMITED BY SIZE
038600         INTO WS-NEW-SUFFIX.
038700     PERFORM 350-INIT-NEW-ENTRY THRU 350-EXIT.
038800     STRING WS-UP-TRACKING-ID DELIMITED BY SIZE
038900            WS-NEW-SUFFIX     DELIMITED BY SIZE
039000         INTO WS-MST-TRACKER-CODE (MST-IX).
039100 320-EXIT.
039200     EXIT.
039300
039400******************************************************************
039500* 330-CREATE-BRAND-NEW-LINE - THE TRACKING ID IS NOT ON THE       *
039600* MASTER AT ALL YET - APPEND IT USING THE UPLOAD RECORD'S OWN     *
039700* TRACKER CODE, FRESH CHECKPOINT FLAGS ALL 'N'.                   *
039800******************************************************************
039900 330-CREATE-BRAND-NEW-LINE.
040000     PERFORM 350-INIT-NEW-ENTRY THRU 350-EXIT.
040100     MOVE TRK-TRACKER-CODE OF FD-UPLOAD-DATA
040200                                TO WS-MST-TRACKER-CODE (MST-IX).
040300 330-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700* 340-STAMP-LAST-UPDATED - BUILD THE 19-CHARACTER TIMESTAMP FOR   *
040800* AN UPDATED LINE FROM TODAY'S DATE AND TIME OF DAY.              *
040900******************************************************************
041000 340-STAMP-LAST-UPDATED.
041100     STRING WS-CDT-STAMP-YYYY DELIMITED BY SIZE
041200            '-'               DELIMITED BY SIZE
041300            WS-CDT-STAMP-MM   DELIMITED BY SIZE
041400            '-'               DELIMITED BY SIZE
041500            WS-CDT-STAMP-DD   DELIMITED BY SIZE
041600            ' '               DELIMITED BY SIZE
041700            WS-CDT-STAMP-HH   DELIMITED BY SIZE
041800            ':'               DELIMITED BY SIZE
041900            WS-CDT-STAMP-MN   DELIMITED BY SIZE
042000            ':'               DELIMITED BY SIZE
042100            WS-CDT-STAMP-SS   DELIMITED BY SIZE
042200         INTO WS-STAMP-TEXT.
042300     MOVE WS-STAMP-TEXT TO WS-MST-LAST-UPDATED (MST-IX).
042400 340-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800* 350-INIT-NEW-ENTRY - COMMON SETUP FOR A NEW MASTER TABLE ENTRY: *
042900* GROWS THE TABLE, COPIES THE UPLOAD RECORD'S DATA FIELDS, AND    *
043000* CLEARS EVERY CHECKPOINT FLAG AND SCAN COUNT TO ITS INITIAL      *
043100* VALUE - THIS IS THE "INITIAL STATUS RECORD, ALL FLAGS 'N'"      *
043200* RULE FROM THE UPLOAD SPECIFICATION.                             *
043300******************************************************************
043400 350-INIT-NEW-ENTRY.
043500     ADD +1 TO WS-MASTER-COUNT.
043600     SET MST-IX TO WS-MASTER-COUNT.
043700     MOVE WS-UP-TRACKING-ID TO WS-MST-TRACKING-ID (MST-IX).
043800     MOVE TRK-CHANNEL-ID OF FD-UPLOAD-DATA
043900                                TO WS-MST-CHANNEL-ID (MST-IX).
044000     MOVE TRK-ORDER-ID OF FD-UPLOAD-DATA
044100                                TO WS-MST-ORDER-ID (MST-IX).
044200     MOVE TRK-SUB-ORDER-ID OF FD-UPLOAD-DATA
044300                                TO WS-MST-SUB-ORDER-ID (MST-IX).
044400     MOVE TRK-COURIER OF FD-UPLOAD-DATA
044500                                TO WS-MST-COURIER (MST-IX).
044600     MOVE TRK-CHANNEL-NAME OF FD-UPLOAD-DATA
044700                                TO WS-MST-CHANNEL-NAME (MST-IX).
044800     MOVE TRK-G-CODE OF FD-UPLOAD-DATA
044900                                TO WS-MST-G-CODE (MST-IX).
045000     MOVE TRK-EAN-CODE OF FD-UPLOAD-DATA
045100                                TO WS-MST-EAN-CODE (MST-IX).
045200     MOVE TRK-PRODUCT-SKU OF FD-UPLOAD-DATA
045300                                TO WS-MST-PRODUCT-SKU (MST-IX).
045400     MOVE TRK-LISTING-ID OF FD-UPLOAD-DATA
045500                                TO WS-MST-LISTING-ID (MST-IX).
045600     MOVE TRK-QTY OF FD-UPLOAD-DATA
045700                                TO WS-MST-QTY (MST-IX).
045800     MOVE TRK-AMOUNT OF FD-UPLOAD-DATA
045900                                TO WS-MST-AMOUNT (MST-IX).
046000     MOVE TRK-PAYMENT-MODE OF FD-UPLOAD-DATA
046100                                TO WS-MST-PAYMENT-MODE (MST-IX).
046200     MOVE TRK-ORDER-STATUS OF FD-UPLOAD-DATA
046300                                TO WS-MST-ORDER-STATUS (MST-IX).
046400     MOVE TRK-BUYER-CITY OF FD-UPLOAD-DATA
046500                                TO WS-MST-BUYER-CITY (MST-IX).
046600     MOVE TRK-BUYER-STATE OF FD-UPLOAD-DATA
046700                                TO WS-MST-BUYER-STATE (MST-IX).
046800     MOVE TRK-BUYER-PINCODE OF FD-UPLOAD-DATA
046900                                TO WS-MST-BUYER-PINCODE (MST-IX).
047000     MOVE TRK-INVOICE-NUMBER OF FD-UPLOAD-DATA
047100                                TO WS-MST-INVOICE-NUMBER (MST-IX).
047200     PERFORM 340-STAMP-LAST-UPDATED THRU 340-EXIT.
047400     MOVE 'NNNNN' TO WS-MST-FLAGS-R (MST-IX).
047500     MOVE 0 TO WS-MST-PACKING-SCAN-QTY (MST-IX).
047600 350-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000* 500-WRITE-SUMMARY - OPERATOR SUMMARY FOR THE RUN LOG, WORDED    *
048100* TO MATCH THE DUPLICATE-HANDLING MODE THAT WAS ACTUALLY USED.    *
048200******************************************************************
048300 500-WRITE-SUMMARY.
048400     DISPLAY 'TRKLOAD RUN MODE          = ' WS-RUN-MODE.
048500     DISPLAY 'TRKLOAD RECORDS PROCESSED = ' WS-RECORDS-PROCESSED.
048600     DISPLAY 'TRKLOAD RECORDS CREATED   = ' WS-RECORDS-CREATED.
048700     DISPLAY 'TRKLOAD RECORDS UPDATED   = ' WS-RECORDS-UPDATED.
048800     DISPLAY 'TRKLOAD RECORDS SKIPPED   = ' WS-RECORDS-SKIPPED.
048900     DISPLAY 'TRKLOAD RECORDS FAILED    = ' WS-RECORDS-FAILED.
049000     EVALUATE TRUE
049100         WHEN SKIP-MODE
049200             DISPLAY 'TRKLOAD - DUPLICATE LINES WERE SKIPPED'
049300         WHEN ALLOW-MODE
049400             DISPLAY 'TRKLOAD - DUPLICATE LINES WERE ADDED AS '
049500                     'NEW LINES'
049600         WHEN UPDATE-MODE
049700             DISPLAY 'TRKLOAD - DUPLICATE TRACKING IDS OVERWROTE '
049800                     'THE FIRST EXISTING LINE'
049900     END-EVALUATE.
050000     DISPLAY 'TRKLOAD ENDED'.
050100 500-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500* 900-READ-RUN-PARM - READ THE ONE-RECORD CONTROL CARD.  AN       *
050600* UNRECOGNIZED OR MISSING CARD DEFAULTS TO SKIP MODE.             *
050700******************************************************************
050800 900-READ-RUN-PARM.
050900     OPEN INPUT RUN-PARM.
051000     IF WS-RUNPARM-STATUS = '00'
051100         READ RUN-PARM INTO WS-RUN-MODE
051200             AT END MOVE 'SKIP  ' TO WS-RUN-MODE
051300         END-READ
051400     ELSE
051500         MOVE 'SKIP  ' TO WS-RUN-MODE
051600     END-IF.
051700     CLOSE RUN-PARM.
051800     IF WS-RUN-MODE IS NOT VALID-RUN-MODE
051900         DISPLAY 'TRKLOAD - INVALID RUN-PARM. DEFAULTING TO SKIP'
052000         MOVE 'SKIP  ' TO WS-RUN-MODE
052100     END-IF.
052200 900-EXIT.
052300     EXIT.
052400
052500******************************************************************
052600* 900-LOAD-MASTER-TABLE - READ TRACKER-MASTER AND STATUS-FILE,    *
052700* MATCHED ONE-FOR-ONE BY FILE ORDER, INTO WS-MASTER-TABLE.        *
052800******************************************************************
052900 900-LOAD-MASTER-TABLE.
053000     OPEN INPUT TRACKER-MASTER STATUS-FILE.
053100     IF WS-TRKMSTR-STATUS NOT = '00' OR WS-TRKSTAT-STATUS NOT = '00'
053200         DISPLAY 'ERROR OPENING MASTER/STATUS. STATUS BLOCK: '
053300                 WS-FILE-STATUSES-R
053400         MOVE 16 TO RETURN-CODE
053500         MOVE 'Y' TO WS-TRKMSTR-EOF
053600     END-IF.
053700     PERFORM 700-READ-TRACKER-MASTER THRU 701-EXIT.
053800     PERFORM 900E-LOAD-ONE-LINE THRU 900E-EXIT
053900         UNTIL TRKMSTR-AT-EOF.
054000     CLOSE TRACKER-MASTER STATUS-FILE.
054100 900A-EXIT.
054200     EXIT.
054300 900E-LOAD-ONE-LINE.
054400     ADD +1 TO WS-MASTER-COUNT.
054500     SET MST-IX TO WS-MASTER-COUNT.
054600     MOVE TRK-TRACKER-CODE OF FD-TRACKER-DATA      TO WS-MST-TRACKER-CODE (MST-IX).
054700     MOVE TRK-SHIPMENT-TRACKER OF FD-TRACKER-DATA  TO WS-MST-TRACKING-ID (MST-IX).
054800     INSPECT WS-MST-TRACKING-ID (MST-IX)
054900         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
055000     MOVE TRK-CHANNEL-ID OF FD-TRACKER-DATA        TO WS-MST-CHANNEL-ID (MST-IX).
055100     MOVE TRK-ORDER-ID OF FD-TRACKER-DATA          TO WS-MST-ORDER-ID (MST-IX).
055200     MOVE TRK-SUB-ORDER-ID OF FD-TRACKER-DATA      TO WS-MST-SUB-ORDER-ID (MST-IX).
055300     MOVE TRK-COURIER OF FD-TRACKER-DATA           TO WS-MST-COURIER (MST-IX).
055400     MOVE TRK-CHANNEL-NAME OF FD-TRACKER-DATA      TO WS-MST-CHANNEL-NAME (MST-IX).
055500     MOVE TRK-G-CODE OF FD-TRACKER-DATA            TO WS-MST-G-CODE (MST-IX).
055600     MOVE TRK-EAN-CODE OF FD-TRACKER-DATA          TO WS-MST-EAN-CODE (MST-IX).
055700     MOVE TRK-PRODUCT-SKU OF FD-TRACKER-DATA       TO WS-MST-PRODUCT-SKU (MST-IX).
055800     MOVE TRK-LISTING-ID OF FD-TRACKER-DATA        TO WS-MST-LISTING-ID (MST-IX).
055900     MOVE TRK-QTY OF FD-TRACKER-DATA               TO WS-MST-QTY (MST-IX).
056000     MOVE TRK-AMOUNT OF FD-TRACKER-DATA            TO WS-MST-AMOUNT (MST-IX).
056100     MOVE TRK-PAYMENT-MODE OF FD-TRACKER-DATA      TO WS-MST-PAYMENT-MODE (MST-IX).
056200     MOVE TRK-ORDER-STATUS OF FD-TRACKER-DATA      TO WS-MST-ORDER-STATUS (MST-IX).
056300     MOVE TRK-BUYER-CITY OF FD-TRACKER-DATA        TO WS-MST-BUYER-CITY (MST-IX).
056400     MOVE TRK-BUYER-STATE OF FD-TRACKER-DATA       TO WS-MST-BUYER-STATE (MST-IX).
056500     MOVE TRK-BUYER-PINCODE OF FD-TRACKER-DATA     TO WS-MST-BUYER-PINCODE (MST-IX).
056600     MOVE TRK-INVOICE-NUMBER OF FD-TRACKER-DATA    TO WS-MST-INVOICE-NUMBER (MST-IX).
056700     MOVE TRK-LAST-UPDATED OF FD-TRACKER-DATA      TO WS-MST-LAST-UPDATED (MST-IX).
056900     MOVE 'NNNNN'               TO WS-MST-FLAGS-R (MST-IX).
057000     MOVE 0                     TO WS-MST-PACKING-SCAN-QTY (MST-IX).
057100     PERFORM 720-READ-STATUS-FILE THRU 721-EXIT.
057200     IF NOT TRKSTAT-AT-EOF
057300         MOVE STA-FLAGS-R          TO WS-MST-FLAGS-R (MST-IX)
057400         MOVE STA-PACKING-SCAN-QTY TO WS-MST-PACKING-SCAN-QTY
057500                                       (MST-IX)
057600     END-IF.
057700     PERFORM 700-READ-TRACKER-MASTER THRU 701-EXIT.
057800 900E-EXIT.
057900     EXIT.
058000
058100******************************************************************
058200* 900-REWRITE-MASTER-TABLE - WRITE THE MERGED TABLE BACK OUT TO   *
058300* TRACKER-MASTER AND STATUS-FILE IN TABLE (ORIGINAL FILE) ORDER.  *
058400******************************************************************
058500 900-REWRITE-MASTER-TABLE.
058600     OPEN OUTPUT TRACKER-MASTER STATUS-FILE.
058700     PERFORM 900F-WRITE-ONE-LINE THRU 900F-EXIT
058800         VARYING MST-IX FROM 1 BY 1 UNTIL MST-IX > WS-MASTER-COUNT.
058900     CLOSE TRACKER-MASTER STATUS-FILE.
059000 900D-EXIT.
059100     EXIT.
059200 900F-WRITE-ONE-LINE.
059300     MOVE SPACES                     TO FD-TRACKER-DATA.
059400     MOVE WS-MST-TRACKER-CODE (MST-IX)   TO TRK-TRACKER-CODE OF FD-TRACKER-DATA.
059500     MOVE WS-MST-TRACKING-ID (MST-IX)    TO TRK-SHIPMENT-TRACKER OF FD-TRACKER-DATA.
059600     MOVE WS-MST-CHANNEL-ID (MST-IX)     TO TRK-CHANNEL-ID OF FD-TRACKER-DATA.
059700     MOVE WS-MST-ORDER-ID (MST-IX)       TO TRK-ORDER-ID OF FD-TRACKER-DATA.
059800     MOVE WS-MST-SUB-ORDER-ID (MST-IX)   TO TRK-SUB-ORDER-ID OF FD-TRACKER-DATA.
059900     MOVE WS-MST-COURIER (MST-IX)        TO TRK-COURIER OF FD-TRACKER-DATA.
060000     MOVE WS-MST-CHANNEL-NAME (MST-IX)   TO TRK-CHANNEL-NAME OF FD-TRACKER-DATA.
060100     MOVE WS-MST-G-CODE (MST-IX)         TO TRK-G-CODE OF FD-TRACKER-DATA.
060200     MOVE WS-MST-EAN-CODE (MST-IX)       TO TRK-EAN-CODE OF FD-TRACKER-DATA.
060300     MOVE WS-MST-PRODUCT-SKU (MST-IX)    TO TRK-PRODUCT-SKU OF FD-TRACKER-DATA.
060400     MOVE WS-MST-LISTING-ID (MST-IX)     TO TRK-LISTING-ID OF FD-TRACKER-DATA.
060500     MOVE WS-MST-QTY (MST-IX)            TO TRK-QTY OF FD-TRACKER-DATA.
060600     MOVE WS-MST-AMOUNT (MST-IX)         TO TRK-AMOUNT OF FD-TRACKER-DATA.
060700     MOVE WS-MST-PAYMENT-MODE (MST-IX)   TO TRK-PAYMENT-MODE OF FD-TRACKER-DATA.
060800     MOVE WS-MST-ORDER-STATUS (MST-IX)   TO TRK-ORDER-STATUS OF FD-TRACKER-DATA.
060900     MOVE WS-MST-BUYER-CITY (MST-IX)     TO TRK-BUYER-CITY OF FD-TRACKER-DATA.
061000     MOVE WS-MST-BUYER-STATE (MST-IX)    TO TRK-BUYER-STATE OF FD-TRACKER-DATA.
061100     MOVE WS-MST-BUYER-PINCODE (MST-IX)  TO TRK-BUYER-PINCODE OF FD-TRACKER-DATA.
061200     MOVE WS-MST-INVOICE-NUMBER (MST-IX) TO TRK-INVOICE-NUMBER OF FD-TRACKER-DATA.
061300     MOVE WS-MST-LAST-UPDATED (MST-IX)   TO TRK-LAST-UPDATED OF FD-TRACKER-DATA.
061500     MOVE FD-TRACKER-DATA TO FD-TRACKER-RECORD.
061600     WRITE FD-TRACKER-RECORD.
061700     MOVE SPACES                          TO FD-STATUS-DATA.
061800     MOVE WS-MST-TRACKER-CODE (MST-IX)    TO STA-TRACKER-CODE.
061900     MOVE WS-MST-FLAGS-R (MST-IX)         TO STA-FLAGS-R.
062000     MOVE WS-MST-PACKING-SCAN-QTY (MST-IX) TO STA-PACKING-SCAN-QTY.
062100     MOVE FD-STATUS-DATA TO FD-STATUS-RECORD.
062200     WRITE FD-STATUS-RECORD.
062300 900F-EXIT.
062400     EXIT.
062500
062600******************************************************************
062700* FILE OPEN / READ / CLOSE PARAGRAPHS.                            *
062800******************************************************************
062900 900-OPEN-UPLOAD-FILE.
063000     OPEN INPUT TRACKER-UPLOAD.
063100     IF WS-TRKUPLD-STATUS NOT = '00'
063200         DISPLAY 'ERROR OPENING TRACKER-UPLOAD. RC: '
063300                 WS-TRKUPLD-STATUS
063400         MOVE 16 TO RETURN-CODE
063500         MOVE 'Y' TO WS-TRKUPLD-EOF
063600     END-IF.
063700 900B-EXIT.
063800     EXIT.
063900
064000 700-READ-UPLOAD-RECORD.
064100     READ TRACKER-UPLOAD INTO FD-UPLOAD-DATA
064200         AT END MOVE 'Y' TO WS-TRKUPLD-EOF.
064300 700-EXIT.
064400     EXIT.
064500
064600 700-READ-TRACKER-MASTER.
064700     READ TRACKER-MASTER INTO FD-TRACKER-DATA
064800         AT END MOVE 'Y' TO WS-TRKMSTR-EOF.
064900 701-EXIT.
065000     EXIT.
065100
065200 720-READ-STATUS-FILE.
065300     IF NOT TRKSTAT-AT-EOF
065400         READ STATUS-FILE INTO FD-STATUS-DATA
065500             AT END MOVE 'Y' TO WS-TRKSTAT-EOF
065600     END-IF.
065700 721-EXIT.
065800     EXIT.
065900
066000 950-CLOSE-UPLOAD-FILE.
066100     CLOSE TRACKER-UPLOAD.
066200 950-EXIT.
066300     EXIT.
066400*
066500* END OF PROGRAM TRKLOAD
066600
