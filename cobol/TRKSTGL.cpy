000100*    LINKAGE AREA PASSED TO TRKSTGD ON EVERY CALL.
000200*    INPUT
000300     05  STGL-FLAGS.
000400         10  STGL-LABEL-FLAG          PIC X.
000500         10  STGL-PACKING-FLAG        PIC X.
000600         10  STGL-DISPATCH-FLAG       PIC X.
000700         10  STGL-PENDING-FLAG        PIC X.
000800         10  STGL-CANCEL-FLAG         PIC X.
000850     05  STGL-FLAGS-R REDEFINES STGL-FLAGS PIC X(05).
000900     05  STGL-REQUEST-CODE            PIC X.
001000         88  STGL-REQ-STAGE-STATUS         VALUE '1'.
001100         88  STGL-REQ-HOLD-STAGE           VALUE '2'.
001200         88  STGL-REQ-CANCEL-STAGE         VALUE '3'.
001300         88  STGL-REQ-NEXT-SCAN            VALUE '4'.
001400*    OUTPUT
001500     05  STGL-STAGE                   PIC X(18).
001600     05  STGL-STATUS                  PIC X(24).
001700     05  STGL-HOLD-STAGE              PIC X(15).
001800     05  STGL-CANCEL-STAGE             PIC X(24).
001900     05  STGL-NEXT-SCAN               PIC X(10).
