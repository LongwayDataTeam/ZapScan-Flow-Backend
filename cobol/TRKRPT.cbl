000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKRPT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  GREAT LAKES FULFILLMENT CO - DATA PROCESSING.
000500 DATE-WRITTEN.  03/18/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* PROGRAM:  TRKRPT
001000*           Sample program for the tracker workflow batch suite
001100*
001200* END-OF-BATCH SWEEP OF TRACKER-MASTER/STATUS-FILE.  FOR EVERY
001300* TRACKER LINE, IN MASTER FILE ORDER, DERIVES DISPLAY STAGE AND
001400* STATUS BY CALLING TRKSTGD AND WRITES ONE 21-COLUMN ROW TO THE
001500* TRACKER-REPORT.  THE SAME SWEEP ACCUMULATES THE END-OF-REPORT
001600* STATISTICS BLOCK - CHECKPOINT COUNTS/PERCENTAGES, HOLD COUNTS
001700* BY STAGE, CANCEL COUNTS BY STAGE, AND A PER-COURIER CONTROL
001800* SECTION SPLIT BY MULTI-SKU/SINGLE-SKU SHIPMENT.
001900*
002000*****************************************************************
002100*     AMENDMENT HISTORY
002200*
002300*      DATE      INIT   TICKET     DESCRIPTION
002400*      -------   ----   -------    -----------------------------
002500*      910318    RRH    TRK0001    ORIGINAL - REPORT ROWS ONLY
002600*      930822    RRH    TRK0033    ADD HOLD/CANCEL STATISTICS
002700*      970115    DKP    TRK0090    ADD PACKING-HOLD SUB-STAGE
002800*                                  TO THE HOLD BREAKDOWN
002900*      981102    DKP    TRK0101    Y2K REVIEW - TRK-LAST-UPDATED
003000*                                  NOW CARRIES 4-DIGIT YEAR
003100*      990226    DKP    TRK0102    Y2K SIGN-OFF - COMPILE CLEAN
003200*      040611    MTL    TRK0210    ADD PER-COURIER CONTROL
003300*                                  SECTION, MULTI/SINGLE SKU
003400*      070919    MTL    TRK0245    RAISE TABLE SIZES TO MATCH
003500*                                  TRKLOAD FOR THE PEAK VOLUME
003600*****************************************************************
003700*     FILES
003800*
003900*     TRACKER-MASTER  - INPUT
004000*     STATUS-FILE     - INPUT
004100*     TRACKER-REPORT  - OUTPUT, COLUMNAR REPORT + STATISTICS
004200*****************************************************************
004300*     SUBPROGRAMS CALLED
004400*     TRKSTGD - STAGE/STATUS, HOLD-STAGE, CANCEL-STAGE DERIVATION
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS VALID-FLAG-VALUE IS 'Y' 'N'.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRACKER-MASTER   ASSIGN TO TRKMSTR
005300         ACCESS IS SEQUENTIAL
005400         FILE STATUS  IS  WS-TRKMSTR-STATUS.
005500     SELECT STATUS-FILE      ASSIGN TO TRKSTAT
005600         ACCESS IS SEQUENTIAL
005700         FILE STATUS  IS  WS-TRKSTAT-STATUS.
005800     SELECT TRACKER-REPORT   ASSIGN TO TRKREPT
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-TRKREPT-STATUS.
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  TRACKER-MASTER
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800 01  FD-TRACKER-RECORD              PIC X(320).
006900
007000 FD  STATUS-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300 01  FD-STATUS-RECORD               PIC X(061).
007400
007500 FD  TRACKER-REPORT
007600     LABEL RECORDS ARE OMITTED
007700     RECORDING MODE IS F.
007800 01  FD-REPORT-LINE                 PIC X(374).
007900*****************************************************************
008000 WORKING-STORAGE SECTION.
008100*    STRUCTURED WORKING COPIES OF EACH FILE'S RECORD BUFFER -
008200*    THE FD RECORDS ABOVE ARE KEPT AS PLAIN CHARACTER BUFFERS;
008300*    READ ... INTO MAPS EACH ONE AGAINST ITS STRUCTURED LAYOUT.
008400     COPY TRKRECD  REPLACING TRK-TRACKER-RECORD BY FD-TRACKER-DATA.
008500     COPY STARECD  REPLACING STA-STATUS-RECORD  BY FD-STATUS-DATA.
008600*
008700 01  WS-REPORT-LINES.
008800     COPY RPTROWD.
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-TRKMSTR-STATUS      PIC X(2)  VALUE SPACES.
009200     05  WS-TRKSTAT-STATUS      PIC X(2)  VALUE SPACES.
009300     05  WS-TRKREPT-STATUS      PIC X(2)  VALUE SPACES.
009400     05  FILLER                 PIC X(10).
009415 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES PIC X(16).
009420*
009425******************************************************************
009430* RUN-DATE STAMP PRINTED ON THE STATISTICS HEADING LINE - LETS   *
009435* THE OPERATOR MATCH A REPORT TO THE NIGHT IT RAN WITHOUT        *
009440* DIGGING THROUGH THE JOB LOG.                                  *
009445******************************************************************
009450 01  WS-CURRENT-DATE-TIME.
009455     05  WS-CDT-YY              PIC 9(02).
009460     05  WS-CDT-MM              PIC 9(02).
009465     05  WS-CDT-DD              PIC 9(02).
009470     05  WS-CDT-HH              PIC 9(02).
009475     05  WS-CDT-MN              PIC 9(02).
009480     05  WS-CDT-SS              PIC 9(02).
009485     05  WS-CDT-HS              PIC 9(02).
009490 01  WS-CDT-STAMP-R REDEFINES WS-CURRENT-DATE-TIME.
009492     05  WS-CDT-DATE-PART       PIC 9(06).
009494     05  WS-CDT-TIME-PART       PIC 9(08).
009496 01  WS-STAMP-TEXT              PIC X(08)      VALUE SPACES.
009498*
009600 01  WS-SWITCHES.
009700     05  WS-TRKMSTR-EOF         PIC X     VALUE 'N'.
009800         88  TRKMSTR-AT-EOF            VALUE 'Y'.
009900     05  WS-TRKSTAT-EOF         PIC X     VALUE 'N'.
010000         88  TRKSTAT-AT-EOF            VALUE 'Y'.
010100     05  WS-TID-FOUND-SW        PIC X     VALUE 'N'.
010200         88  TID-ENTRY-FOUND           VALUE 'Y'.
010300     05  WS-CRR-FOUND-SW        PIC X     VALUE 'N'.
010400         88  CRR-ENTRY-FOUND           VALUE 'Y'.
010500     05  WS-SORT-SWAPPED-SW     PIC X     VALUE 'N'.
010600         88  SORT-DID-SWAP             VALUE 'Y'.
010700     05  FILLER                 PIC X(10).
010800*
010900 01  WS-COUNTERS.
011000     05  WS-MASTER-COUNT        PIC S9(7)  COMP-3  VALUE +0.
011100     05  WS-TID-COUNT           PIC S9(7)  COMP-3  VALUE +0.
011200     05  WS-CRR-COUNT           PIC S9(7)  COMP-3  VALUE +0.
011300     05  WS-TOTAL-LINES         PIC S9(7)  COMP-3  VALUE +0.
011400     05  WS-LABEL-SCANNED       PIC S9(7)  COMP-3  VALUE +0.
011500     05  WS-PACKING-SCANNED     PIC S9(7)  COMP-3  VALUE +0.
011600     05  WS-DISPATCH-SCANNED    PIC S9(7)  COMP-3  VALUE +0.
011700     05  WS-COMPLETED-COUNT     PIC S9(7)  COMP-3  VALUE +0.
011800     05  WS-PENDING-COUNT       PIC S9(7)  COMP-3  VALUE +0.
011900     05  WS-HOLD-LABEL-CT       PIC S9(7)  COMP-3  VALUE +0.
012000     05  WS-HOLD-PACKING-CT     PIC S9(7)  COMP-3  VALUE +0.
012100     05  WS-HOLD-DISPATCH-CT    PIC S9(7)  COMP-3  VALUE +0.
012200     05  WS-HOLD-UNKNOWN-CT     PIC S9(7)  COMP-3  VALUE +0.
012300     05  WS-CANCEL-PRE-CT       PIC S9(7)  COMP-3  VALUE +0.
012400     05  WS-CANCEL-LABEL-CT     PIC S9(7)  COMP-3  VALUE +0.
012500     05  WS-CANCEL-PACKING-CT   PIC S9(7)  COMP-3  VALUE +0.
012600     05  WS-CANCEL-DISPATCH-CT  PIC S9(7)  COMP-3  VALUE +0.
012700     05  FILLER                 PIC X(10).
012800*
012900 01  WS-PERCENTS.
013000     05  WS-LABEL-PCT           PIC S9(3)V9  COMP-3  VALUE +0.
013100     05  WS-PACKING-PCT         PIC S9(3)V9  COMP-3  VALUE +0.
013200     05  WS-DISPATCH-PCT        PIC S9(3)V9  COMP-3  VALUE +0.
013300     05  WS-COMPLETED-PCT       PIC S9(3)V9  COMP-3  VALUE +0.
013400     05  WS-PENDING-PCT         PIC S9(3)V9  COMP-3  VALUE +0.
013500     05  FILLER                 PIC X(10).
013600*
013700 01  WS-FIRST-IX                PIC S9(4)  COMP    VALUE +0.
013800*
013810 01  WS-LOWER-CASE   PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
013820 01  WS-UPPER-CASE   PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013830*
013900******************************************************************
014000* WORKING-STORAGE MASTER TABLE - ONE ENTRY PER TRACKER LINE,     *
014100* LOADED FROM TRACKER-MASTER + STATUS-FILE IN 900-LOAD-MASTER-   *
014200* TABLE.  READ-ONLY - NOTHING IS WRITTEN BACK TO THESE FILES.    *
014300******************************************************************
014400 01  WS-MASTER-TABLE.
014500     05  WS-MST-ENTRY OCCURS 8000 TIMES INDEXED BY MST-IX.
014600         10  WS-MST-TRACKER-CODE    PIC X(30).
014700         10  WS-MST-TRACKING-ID     PIC X(20).
014800         10  WS-MST-ORDER-ID        PIC X(20).
014900         10  WS-MST-SUB-ORDER-ID    PIC X(20).
015000         10  WS-MST-CHANNEL-NAME    PIC X(15).
015100         10  WS-MST-COURIER         PIC X(15).
015200         10  WS-MST-G-CODE          PIC X(15).
015300         10  WS-MST-EAN-CODE        PIC X(15).
015400         10  WS-MST-PRODUCT-SKU     PIC X(20).
015500         10  WS-MST-LISTING-ID      PIC X(15).
015600         10  WS-MST-QTY             PIC 9(03).
015700         10  WS-MST-AMOUNT          PIC S9(7)V99.
015800         10  WS-MST-PAYMENT-MODE    PIC X(10).
015900         10  WS-MST-ORDER-STATUS    PIC X(10).
016000         10  WS-MST-BUYER-CITY      PIC X(15).
016100         10  WS-MST-BUYER-STATE     PIC X(15).
016200         10  WS-MST-BUYER-PINCODE   PIC X(06).
016300         10  WS-MST-INVOICE-NUMBER  PIC X(15).
016400         10  WS-MST-LAST-UPDATED    PIC X(19).
016500         10  WS-MST-FLAGS.
016600             15  WS-MST-LABEL-FLAG    PIC X.
016700             15  WS-MST-PACKING-FLAG  PIC X.
016800             15  WS-MST-DISPATCH-FLAG PIC X.
016900             15  WS-MST-PENDING-FLAG  PIC X.
017000             15  WS-MST-CANCEL-FLAG   PIC X.
017100         10  WS-MST-FLAGS-R REDEFINES WS-MST-FLAGS PIC X(05).
017200         10  WS-MST-MULTI-SKU-FLAG  PIC X       VALUE 'N'.
017300         10  WS-MST-STAGE-TEXT      PIC X(18).
017400         10  WS-MST-STATUS-TEXT     PIC X(24).
017500         10  FILLER                 PIC X(10).
017600*
017700******************************************************************
017800* TRACKING-ID OCCURRENCE-COUNT TABLE - BUILT ONCE ALL LINES ARE  *
017900* LOADED, THEN USED TO STAMP EACH LINE'S MULTI-SKU FLAG (A       *
018000* TRACKING ID WITH MORE THAN ONE LINE IS MULTI-SKU).             *
018100******************************************************************
018200 01  WS-TID-TABLE.
018300     05  WS-TID-ENTRY OCCURS 8000 TIMES INDEXED BY TIDX.
018400         10  WS-TID-VALUE           PIC X(20).
018500         10  WS-TID-LINE-COUNT      PIC S9(5) COMP-3.
018600         10  FILLER                 PIC X(05).
018700*
018800******************************************************************
018900* PER-COURIER CONTROL TABLE - ONE ENTRY PER DISTINCT COURIER     *
019000* NAME SEEN ON THE MASTER, BUILT DURING THE SAME SWEEP.          *
019100******************************************************************
019200 01  WS-COURIER-TABLE.
019300     05  WS-CRR-ENTRY OCCURS 200 TIMES INDEXED BY CRX.
019400         10  WS-CRR-NAME            PIC X(15).
019500         10  WS-CRR-TOTAL           PIC S9(7) COMP-3.
019600         10  WS-CRR-SCANNED         PIC S9(7) COMP-3.
019700         10  WS-CRR-PENDING         PIC S9(7) COMP-3.
019800         10  WS-CRR-MULTI           PIC S9(7) COMP-3.
019900         10  WS-CRR-SINGLE          PIC S9(7) COMP-3.
020000         10  FILLER                 PIC X(10).
020100*
020200 01  WS-CRR-HOLD-ENTRY               PIC X(45)      VALUE SPACES.
020300*
020400******************************************************************
020500* WORKING COPY OF THE TRKSTGD LINKAGE AREA - THIS PROGRAM IS NOT  *
020600* ITSELF CALLED BY ANYTHING, SO THE AREA LIVES HERE IN WORKING-   *
020700* STORAGE AND IS PASSED BY ADDRESS ON EACH CALL 'TRKSTGD'.        *
020800******************************************************************
020900 01  STGL-LINKAGE-AREA.
021000     COPY TRKSTGL.
021200*****************************************************************
021300 PROCEDURE DIVISION.
021400*****************************************************************
021500
021600 000-MAIN.
021700     DISPLAY 'TRKRPT STARTED'.
021750     PERFORM 970-STAMP-RUN-DATE THRU 970-EXIT.
021760     DISPLAY 'RUN DATE ' WS-STAMP-TEXT.
021800     PERFORM 900-LOAD-MASTER-TABLE THRU 900A-EXIT.
021900     PERFORM 910-BUILD-TID-TABLE THRU 910-EXIT
022000         VARYING MST-IX FROM 1 BY 1 UNTIL MST-IX > WS-MASTER-COUNT.
022100     PERFORM 920-STAMP-MULTI-SKU THRU 920-EXIT
022200         VARYING MST-IX FROM 1 BY 1 UNTIL MST-IX > WS-MASTER-COUNT.
022300     PERFORM 950-OPEN-REPORT-FILE THRU 950-EXIT.
022400     PERFORM 100-WRITE-COLUMN-HEADINGS THRU 100-EXIT.
022500     PERFORM 200-SWEEP-MASTER THRU 200-EXIT
022600         VARYING MST-IX FROM 1 BY 1 UNTIL MST-IX > WS-MASTER-COUNT.
022700     PERFORM 400-COMPUTE-PERCENTAGES THRU 400-EXIT.
022800     PERFORM 450-SORT-COURIER-TABLE THRU 450-EXIT.
022900     PERFORM 600-PRINT-STATISTICS THRU 600-EXIT.
023000     PERFORM 960-CLOSE-REPORT-FILE THRU 960-EXIT.
023100     DISPLAY 'TRKRPT ENDED'.
023200     STOP RUN.
023300
023400******************************************************************
023500* 200-SWEEP-MASTER - ONE PASS OVER THE MASTER TABLE: WRITE THE    *
023600* REPORT ROW AND ACCUMULATE EVERY STATISTIC IN THE SAME PASS.     *
023700******************************************************************
023800 200-SWEEP-MASTER.
023900     ADD +1 TO WS-TOTAL-LINES.
024000     PERFORM 210-DERIVE-STAGE-STATUS THRU 210-EXIT.
024100     PERFORM 300-WRITE-REPORT-ROW THRU 300-EXIT.
024200     PERFORM 220-ACCUMULATE-CHECKPOINTS THRU 220-EXIT.
024300     PERFORM 230-ACCUMULATE-HOLD-CANCEL THRU 230-EXIT.
024400     PERFORM 240-ACCUMULATE-COURIER THRU 240-EXIT.
024500 200-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900* 210-DERIVE-STAGE-STATUS - CALL TRKSTGD TO GET THE DISPLAY       *
025000* STAGE/STATUS TEXT FOR THIS LINE'S CHECKPOINT FLAGS.             *
025100******************************************************************
025200 210-DERIVE-STAGE-STATUS.
025300     MOVE WS-MST-FLAGS-R (MST-IX) TO STGL-FLAGS-R.
025400     SET STGL-REQ-STAGE-STATUS TO TRUE.
025500     CALL 'TRKSTGD' USING STGL-LINKAGE-AREA.
025600     MOVE STGL-STAGE  TO WS-MST-STAGE-TEXT (MST-IX).
025700     MOVE STGL-STATUS TO WS-MST-STATUS-TEXT (MST-IX).
025800 210-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200* 220-ACCUMULATE-CHECKPOINTS - LABEL/PACKING/DISPATCH SCANNED,    *
026300* COMPLETED, AND PENDING COUNTS FOR THE STATISTICS BLOCK.         *
026400******************************************************************
026500 220-ACCUMULATE-CHECKPOINTS.
026600     IF WS-MST-LABEL-FLAG (MST-IX) = 'Y'
026700         ADD +1 TO WS-LABEL-SCANNED.
026800     IF WS-MST-PACKING-FLAG (MST-IX) = 'Y'
026900         ADD +1 TO WS-PACKING-SCANNED.
027000     IF WS-MST-DISPATCH-FLAG (MST-IX) = 'Y'
027100         ADD +1 TO WS-DISPATCH-SCANNED.
027200     IF WS-MST-LABEL-FLAG (MST-IX)    = 'Y' AND
027300        WS-MST-PACKING-FLAG (MST-IX)  = 'Y' AND
027400        WS-MST-DISPATCH-FLAG (MST-IX) = 'Y'
027500         ADD +1 TO WS-COMPLETED-COUNT.
027600     IF WS-MST-PENDING-FLAG (MST-IX) = 'Y'
027700         ADD +1 TO WS-PENDING-COUNT.
027800 220-EXIT.
027900     EXIT.
028000
028100******************************************************************
028200* 230-ACCUMULATE-HOLD-CANCEL - FOR A HELD LINE, CALL TRKSTGD FOR  *
028300* THE HOLD-STAGE BUCKET; FOR A CANCELLED LINE, CALL TRKSTGD FOR   *
028400* THE CANCEL-STAGE BUCKET.                                       *
028500******************************************************************
028600 230-ACCUMULATE-HOLD-CANCEL.
028700     IF WS-MST-PENDING-FLAG (MST-IX) = 'Y'
028800         MOVE WS-MST-FLAGS-R (MST-IX) TO STGL-FLAGS-R
028900         SET STGL-REQ-HOLD-STAGE TO TRUE
029000         CALL 'TRKSTGD' USING STGL-LINKAGE-AREA
029100         EVALUATE STGL-HOLD-STAGE
029200             WHEN 'Label Hold'
029300                 ADD +1 TO WS-HOLD-LABEL-CT
029400             WHEN 'Packing Hold'
029500                 ADD +1 TO WS-HOLD-PACKING-CT
029600             WHEN 'Dispatch Hold'
029700                 ADD +1 TO WS-HOLD-DISPATCH-CT
029800             WHEN OTHER
029900                 ADD +1 TO WS-HOLD-UNKNOWN-CT
030000         END-EVALUATE
030100     END-IF.
030200     IF WS-MST-CANCEL-FLAG (MST-IX) = 'Y'
030300         MOVE WS-MST-FLAGS-R (MST-IX) TO STGL-FLAGS-R
030400         SET STGL-REQ-CANCEL-STAGE TO TRUE
030500         CALL 'TRKSTGD' USING STGL-LINKAGE-AREA
030600         EVALUATE STGL-CANCEL-STAGE
030700             WHEN 'Post-Dispatch Cancelled'
030800                 ADD +1 TO WS-CANCEL-DISPATCH-CT
030900             WHEN 'Post-Packing Cancelled'
031000                 ADD +1 TO WS-CANCEL-PACKING-CT
031100             WHEN 'Post-Label Cancelled'
031200                 ADD +1 TO WS-CANCEL-LABEL-CT
031300             WHEN OTHER
031400                 ADD +1 TO WS-CANCEL-PRE-CT
031500         END-EVALUATE
031600     END-IF.
031700 230-EXIT.
031800     EXIT.
031900
032000******************************************************************
032100* 240-ACCUMULATE-COURIER - ADD THIS LINE TO ITS COURIER'S ENTRY   *
032200* IN THE PER-COURIER CONTROL TABLE, CREATING THE ENTRY IF NEEDED. *
032300******************************************************************
032400 240-ACCUMULATE-COURIER.
032500     PERFORM 241-FIND-COURIER THRU 241-EXIT.
032600     IF NOT CRR-ENTRY-FOUND
032700         ADD +1 TO WS-CRR-COUNT
032800         SET CRX TO WS-CRR-COUNT
032900         MOVE WS-MST-COURIER (MST-IX) TO WS-CRR-NAME (CRX)
033000         MOVE +0 TO WS-CRR-TOTAL (CRX) WS-CRR-SCANNED (CRX)
033100                    WS-CRR-PENDING (CRX) WS-CRR-MULTI (CRX)
033200                    WS-CRR-SINGLE (CRX)
033300     END-IF.
033400     ADD +1 TO WS-CRR-TOTAL (CRX).
033500     IF WS-MST-LABEL-FLAG (MST-IX)    = 'Y' OR
033600        WS-MST-PACKING-FLAG (MST-IX)  = 'Y' OR
033700        WS-MST-DISPATCH-FLAG (MST-IX) = 'Y'
033800         ADD +1 TO WS-CRR-SCANNED (CRX)
033900     END-IF.
034000     IF WS-MST-PENDING-FLAG (MST-IX) = 'Y'
034100         ADD +1 TO WS-CRR-PENDING (CRX).
034200     IF WS-MST-MULTI-SKU-FLAG (MST-IX) = 'Y'
034300         ADD +1 TO WS-CRR-MULTI (CRX)
034400     ELSE
034500         ADD +1 TO WS-CRR-SINGLE (CRX)
034600     END-IF.
034700 240-EXIT.
034800     EXIT.
034900
035000 241-FIND-COURIER.
035100     MOVE 'N' TO WS-CRR-FOUND-SW.
035150     SET CRX TO 1.
035200     SEARCH WS-CRR-ENTRY VARYING CRX
035300         AT END CONTINUE
035400         WHEN WS-CRR-NAME (CRX) = WS-MST-COURIER (MST-IX)
035500             SET CRR-ENTRY-FOUND TO TRUE.
035600 241-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000* 300-WRITE-REPORT-ROW - MOVE ONE MASTER TABLE ENTRY INTO THE     *
036100* 21-COLUMN DETAIL LAYOUT AND WRITE IT TO TRACKER-REPORT.         *
036200* DASHES ARE SUBSTITUTED FOR BLANK ALPHANUMERIC FIELDS PER THE    *
036300* SHEET-SYNC EXPORT CONVENTION (SEE TICKET TRK0210).              *
036400******************************************************************
036500 300-WRITE-REPORT-ROW.
036600     MOVE WS-MST-TRACKER-CODE (MST-IX)   TO RPT-TRACKER-CODE.
036700     MOVE WS-MST-TRACKING-ID (MST-IX)    TO RPT-TRACKING-ID.
036800     MOVE WS-MST-ORDER-ID (MST-IX)       TO RPT-ORDER-ID.
036900     MOVE WS-MST-STAGE-TEXT (MST-IX)     TO RPT-STAGE.
037000     MOVE WS-MST-STATUS-TEXT (MST-IX)    TO RPT-STATUS.
037100     MOVE WS-MST-CHANNEL-NAME (MST-IX)   TO RPT-CHANNEL.
037200     MOVE WS-MST-COURIER (MST-IX)        TO RPT-COURIER.
037300     MOVE WS-MST-BUYER-CITY (MST-IX)     TO RPT-CITY.
037400     MOVE WS-MST-BUYER-STATE (MST-IX)    TO RPT-STATE.
037500     MOVE WS-MST-BUYER-PINCODE (MST-IX)  TO RPT-PINCODE.
037600     IF WS-MST-AMOUNT (MST-IX) = ZERO
037700         MOVE '0' TO RPT-AMOUNT
037800     ELSE
037900         MOVE WS-MST-AMOUNT (MST-IX) TO RPT-AMOUNT-EDIT
038000         MOVE RPT-AMOUNT-EDIT        TO RPT-AMOUNT
038100     END-IF.
038200     MOVE WS-MST-QTY (MST-IX)            TO RPT-QTY.
038300     MOVE WS-MST-PAYMENT-MODE (MST-IX)   TO RPT-PAYMENT.
038400     MOVE WS-MST-ORDER-STATUS (MST-IX)   TO RPT-ORDER-STATUS.
038500     MOVE WS-MST-G-CODE (MST-IX)         TO RPT-G-CODE.
038600     MOVE WS-MST-EAN-CODE (MST-IX)       TO RPT-EAN-CODE.
038700     MOVE WS-MST-PRODUCT-SKU (MST-IX)    TO RPT-PRODUCT-SKU.
038800     MOVE WS-MST-LISTING-ID (MST-IX)     TO RPT-LISTING-ID.
038900     MOVE WS-MST-INVOICE-NUMBER (MST-IX) TO RPT-INVOICE.
039000     MOVE WS-MST-SUB-ORDER-ID (MST-IX)   TO RPT-SUB-ORDER-ID.
039100     MOVE WS-MST-LAST-UPDATED (MST-IX)   TO RPT-LAST-UPDATED.
039200     PERFORM 310-DASH-BLANK-FIELDS THRU 310-EXIT.
039300     MOVE SPACES        TO FD-REPORT-LINE.
039400     MOVE RPT-DETAIL-LINE TO FD-REPORT-LINE.
039500     WRITE FD-REPORT-LINE.
039600 300-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000* 310-DASH-BLANK-FIELDS - "-" WHEN BLANK, PER SHEET-SYNC RULE.    *
040100******************************************************************
040200 310-DASH-BLANK-FIELDS.
040300     IF RPT-CHANNEL       = SPACES  MOVE '-' TO RPT-CHANNEL.
040400     IF RPT-COURIER       = SPACES  MOVE '-' TO RPT-COURIER.
040500     IF RPT-CITY          = SPACES  MOVE '-' TO RPT-CITY.
040600     IF RPT-STATE         = SPACES  MOVE '-' TO RPT-STATE.
040700     IF RPT-PINCODE       = SPACES  MOVE '-' TO RPT-PINCODE.
040800     IF RPT-PAYMENT       = SPACES  MOVE '-' TO RPT-PAYMENT.
040900     IF RPT-ORDER-STATUS  = SPACES  MOVE '-' TO RPT-ORDER-STATUS.
041000     IF RPT-EAN-CODE      = SPACES  MOVE '-' TO RPT-EAN-CODE.
041100     IF RPT-PRODUCT-SKU   = SPACES  MOVE '-' TO RPT-PRODUCT-SKU.
041200     IF RPT-LISTING-ID    = SPACES  MOVE '-' TO RPT-LISTING-ID.
041300     IF RPT-INVOICE       = SPACES  MOVE '-' TO RPT-INVOICE.
041400     IF RPT-SUB-ORDER-ID  = SPACES  MOVE '-' TO RPT-SUB-ORDER-ID.
041500     IF RPT-LAST-UPDATED  = SPACES  MOVE '-' TO RPT-LAST-UPDATED.
041600 310-EXIT.
041700     EXIT.
041800
041900******************************************************************
042000* 400-COMPUTE-PERCENTAGES - EACH CHECKPOINT COUNT OVER TOTAL      *
042100* LINES, ROUNDED TO ONE DECIMAL, HALF-UP; ZERO WHEN TOTAL IS 0.   *
042200******************************************************************
042300 400-COMPUTE-PERCENTAGES.
042400     IF WS-TOTAL-LINES = ZERO
042500         MOVE +0 TO WS-LABEL-PCT WS-PACKING-PCT WS-DISPATCH-PCT
042600                     WS-COMPLETED-PCT WS-PENDING-PCT
042700     ELSE
042800         COMPUTE WS-LABEL-PCT ROUNDED =
042900             (WS-LABEL-SCANNED / WS-TOTAL-LINES) * 100
043000         COMPUTE WS-PACKING-PCT ROUNDED =
043100             (WS-PACKING-SCANNED / WS-TOTAL-LINES) * 100
043200         COMPUTE WS-DISPATCH-PCT ROUNDED =
043300             (WS-DISPATCH-SCANNED / WS-TOTAL-LINES) * 100
043400         COMPUTE WS-COMPLETED-PCT ROUNDED =
043500             (WS-COMPLETED-COUNT / WS-TOTAL-LINES) * 100
043600         COMPUTE WS-PENDING-PCT ROUNDED =
043700             (WS-PENDING-COUNT / WS-TOTAL-LINES) * 100
043800     END-IF.
043900 400-EXIT.
044000     EXIT.
044100
044200******************************************************************
044300* 450-SORT-COURIER-TABLE - COURIERS MUST PRINT IN DESCENDING      *
044400* TOTAL ORDER.  THE PACK HAS NO SORT-VERB FACILITY TO CALL ON     *
044500* FOR AN IN-MEMORY TABLE THIS SMALL, SO A PLAIN BUBBLE PASS OVER  *
044600* THE COURIER ENTRIES IS USED INSTEAD (SEE TICKET TRK0210).       *
044700******************************************************************
044800 450-SORT-COURIER-TABLE.
044900     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
045000     PERFORM 460-BUBBLE-PASS THRU 460-EXIT
045100         UNTIL NOT SORT-DID-SWAP.
045200 450-EXIT.
045300     EXIT.
045400 460-BUBBLE-PASS.
045500     MOVE 'N' TO WS-SORT-SWAPPED-SW.
045600     PERFORM 461-COMPARE-ADJACENT THRU 461-EXIT
045700         VARYING CRX FROM 1 BY 1 UNTIL CRX > WS-CRR-COUNT - 1.
045800 460-EXIT.
045900     EXIT.
046000 461-COMPARE-ADJACENT.
046100     IF WS-CRR-TOTAL (CRX) < WS-CRR-TOTAL (CRX + 1)
046200         MOVE WS-CRR-ENTRY (CRX)     TO WS-CRR-HOLD-ENTRY
046300         MOVE WS-CRR-ENTRY (CRX + 1) TO WS-CRR-ENTRY (CRX)
046400         MOVE WS-CRR-HOLD-ENTRY      TO WS-CRR-ENTRY (CRX + 1)
046500         MOVE 'Y' TO WS-SORT-SWAPPED-SW
046600     END-IF.
046700 461-EXIT.
046800     EXIT.
046900
047000******************************************************************
047100* 600-PRINT-STATISTICS - END-OF-REPORT STATISTICS BLOCK.          *
047200******************************************************************
047300 600-PRINT-STATISTICS.
047400     MOVE SPACES TO FD-REPORT-LINE.
047500     MOVE RPT-STATS-HEADING TO FD-REPORT-LINE.
047600     WRITE FD-REPORT-LINE.
047700     MOVE 'TOTAL LINES UPLOADED'   TO RPT-STATS-LABEL.
047800     MOVE WS-TOTAL-LINES           TO RPT-STATS-COUNT.
047900     MOVE +0                       TO RPT-STATS-PCT.
048000     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
048100     MOVE 'LABEL SCANNED'          TO RPT-STATS-LABEL.
048200     MOVE WS-LABEL-SCANNED         TO RPT-STATS-COUNT.
048300     MOVE WS-LABEL-PCT             TO RPT-STATS-PCT.
048400     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
048500     MOVE 'PACKING SCANNED'        TO RPT-STATS-LABEL.
048600     MOVE WS-PACKING-SCANNED       TO RPT-STATS-COUNT.
048700     MOVE WS-PACKING-PCT           TO RPT-STATS-PCT.
048800     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
048900     MOVE 'DISPATCH SCANNED'       TO RPT-STATS-LABEL.
049000     MOVE WS-DISPATCH-SCANNED      TO RPT-STATS-COUNT.
049100     MOVE WS-DISPATCH-PCT          TO RPT-STATS-PCT.
049200     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
049300     MOVE 'COMPLETED'              TO RPT-STATS-LABEL.
049400     MOVE WS-COMPLETED-COUNT       TO RPT-STATS-COUNT.
049500     MOVE WS-COMPLETED-PCT         TO RPT-STATS-PCT.
049600     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
049700     MOVE 'PENDING (ON HOLD)'      TO RPT-STATS-LABEL.
049800     MOVE WS-PENDING-COUNT         TO RPT-STATS-COUNT.
049900     MOVE WS-PENDING-PCT           TO RPT-STATS-PCT.
050000     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
050100     MOVE 'HOLD - LABEL STAGE'     TO RPT-STATS-LABEL.
050200     MOVE WS-HOLD-LABEL-CT         TO RPT-STATS-COUNT.
050300     MOVE +0                       TO RPT-STATS-PCT.
050400     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
050500     MOVE 'HOLD - PACKING STAGE'   TO RPT-STATS-LABEL.
050600     MOVE WS-HOLD-PACKING-CT       TO RPT-STATS-COUNT.
050700     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
050800     MOVE 'HOLD - DISPATCH STAGE'  TO RPT-STATS-LABEL.
050900     MOVE WS-HOLD-DISPATCH-CT      TO RPT-STATS-COUNT.
051000     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
051100     MOVE 'CANCEL - PRE-PROCESS'   TO RPT-STATS-LABEL.
051200     MOVE WS-CANCEL-PRE-CT         TO RPT-STATS-COUNT.
051300     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
051400     MOVE 'CANCEL - POST-LABEL'    TO RPT-STATS-LABEL.
051500     MOVE WS-CANCEL-LABEL-CT       TO RPT-STATS-COUNT.
051600     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
051700     MOVE 'CANCEL - POST-PACKING'  TO RPT-STATS-LABEL.
051800     MOVE WS-CANCEL-PACKING-CT     TO RPT-STATS-COUNT.
051900     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
052000     MOVE 'CANCEL - POST-DISPATCH' TO RPT-STATS-LABEL.
052100     MOVE WS-CANCEL-DISPATCH-CT    TO RPT-STATS-COUNT.
052200     PERFORM 610-WRITE-STATS-LINE THRU 610-EXIT.
052300     PERFORM 620-PRINT-COURIER-SECTION THRU 620-EXIT.
052400 600-EXIT.
052500     EXIT.
052600
052700 610-WRITE-STATS-LINE.
052800     MOVE SPACES TO FD-REPORT-LINE.
052900     MOVE RPT-STATS-LINE TO FD-REPORT-LINE.
053000     WRITE FD-REPORT-LINE.
053100     MOVE +0 TO RPT-STATS-PCT.
053200 610-EXIT.
053300     EXIT.
053400
053500******************************************************************
053600* 620-PRINT-COURIER-SECTION - COURIER, TOTAL/SCANNED/PENDING,     *
053700* SPLIT MULTI-SKU/SINGLE-SKU, IN DESCENDING TOTAL ORDER.          *
053800******************************************************************
053900 620-PRINT-COURIER-SECTION.
054000     MOVE SPACES TO FD-REPORT-LINE.
054100     MOVE 'COURIER CONTROL SECTION' TO FD-REPORT-LINE.
054200     WRITE FD-REPORT-LINE.
054300     PERFORM 630-WRITE-COURIER-LINE THRU 630-EXIT
054400         VARYING CRX FROM 1 BY 1 UNTIL CRX > WS-CRR-COUNT.
054500 620-EXIT.
054600     EXIT.
054700 630-WRITE-COURIER-LINE.
054800     MOVE WS-CRR-NAME (CRX)    TO RPT-CRR-NAME.
054900     MOVE WS-CRR-TOTAL (CRX)   TO RPT-CRR-TOTAL.
055000     MOVE WS-CRR-SCANNED (CRX) TO RPT-CRR-SCANNED.
055100     MOVE WS-CRR-PENDING (CRX) TO RPT-CRR-PENDING.
055200     MOVE WS-CRR-MULTI (CRX)   TO RPT-CRR-MULTI.
055300     MOVE WS-CRR-SINGLE (CRX)  TO RPT-CRR-SINGLE.
055400     MOVE SPACES TO FD-REPORT-LINE.
055500     MOVE RPT-COURIER-LINE TO FD-REPORT-LINE.
055600     WRITE FD-REPORT-LINE.
055700 630-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100* 100-WRITE-COLUMN-HEADINGS - HEADER LINE FOR THE DETAIL SECTION. *
056200******************************************************************
056300 100-WRITE-COLUMN-HEADINGS.
056400     MOVE SPACES TO FD-REPORT-LINE.
056500     MOVE RPT-COLUMN-HEADINGS TO FD-REPORT-LINE.
056600     WRITE FD-REPORT-LINE.
056700 100-EXIT.
056800     EXIT.
056900
057000******************************************************************
057100* 900-LOAD-MASTER-TABLE - READ TRACKER-MASTER AND STATUS-FILE,    *
057200* MATCHED ONE-FOR-ONE BY FILE ORDER, INTO WS-MASTER-TABLE.        *
057300******************************************************************
057400 900-LOAD-MASTER-TABLE.
057500     OPEN INPUT TRACKER-MASTER STATUS-FILE.
057600     IF WS-TRKMSTR-STATUS NOT = '00' OR WS-TRKSTAT-STATUS NOT = '00'
057700         DISPLAY 'ERROR OPENING TRACKER-MASTER/STATUS-FILE. '
057710                 'FILE STATUS BLOCK: ' WS-FILE-STATUSES-R
057900         MOVE 16 TO RETURN-CODE
058000         MOVE 'Y' TO WS-TRKMSTR-EOF
058100     END-IF.
058200     PERFORM 700-READ-TRACKER-MASTER THRU 701-EXIT.
058300     PERFORM 900E-LOAD-ONE-LINE THRU 900E-EXIT
058400         UNTIL TRKMSTR-AT-EOF.
058500     CLOSE TRACKER-MASTER STATUS-FILE.
058600 900A-EXIT.
058700     EXIT.
058800 900E-LOAD-ONE-LINE.
058900     ADD +1 TO WS-MASTER-COUNT.
059000     SET MST-IX TO WS-MASTER-COUNT.
059100     MOVE TRK-TRACKER-CODE OF FD-TRACKER-DATA
059200                                  TO WS-MST-TRACKER-CODE (MST-IX).
059300     MOVE TRK-SHIPMENT-TRACKER OF FD-TRACKER-DATA
059400                                  TO WS-MST-TRACKING-ID (MST-IX).
059500     INSPECT WS-MST-TRACKING-ID (MST-IX)
059600         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
059700     MOVE TRK-ORDER-ID OF FD-TRACKER-DATA
059800                                  TO WS-MST-ORDER-ID (MST-IX).
059900     MOVE TRK-SUB-ORDER-ID OF FD-TRACKER-DATA
060000                                  TO WS-MST-SUB-ORDER-ID (MST-IX).
060100     MOVE TRK-CHANNEL-NAME OF FD-TRACKER-DATA
060200                                  TO WS-MST-CHANNEL-NAME (MST-IX).
060300     MOVE TRK-COURIER OF FD-TRACKER-DATA
060400                                  TO WS-MST-COURIER (MST-IX).
060500     MOVE TRK-G-CODE OF FD-TRACKER-DATA
060600                                  TO WS-MST-G-CODE (MST-IX).
060700     MOVE TRK-EAN-CODE OF FD-TRACKER-DATA
060800                                  TO WS-MST-EAN-CODE (MST-IX).
060900     MOVE TRK-PRODUCT-SKU OF FD-TRACKER-DATA
061000                                  TO WS-MST-PRODUCT-SKU (MST-IX).
061100     MOVE TRK-LISTING-ID OF FD-TRACKER-DATA
061200                                  TO WS-MST-LISTING-ID (MST-IX).
061300     MOVE TRK-QTY OF FD-TRACKER-DATA
061400                                  TO WS-MST-QTY (MST-IX).
061500     MOVE TRK-AMOUNT OF FD-TRACKER-DATA
061600                                  TO WS-MST-AMOUNT (MST-IX).
061700     MOVE TRK-PAYMENT-MODE OF FD-TRACKER-DATA
061800                                  TO WS-MST-PAYMENT-MODE (MST-IX).
061900     MOVE TRK-ORDER-STATUS OF FD-TRACKER-DATA
062000                                  TO WS-MST-ORDER-STATUS (MST-IX).
062100     MOVE TRK-BUYER-CITY OF FD-TRACKER-DATA
062200                                  TO WS-MST-BUYER-CITY (MST-IX).
062300     MOVE TRK-BUYER-STATE OF FD-TRACKER-DATA
062400                                  TO WS-MST-BUYER-STATE (MST-IX).
062500     MOVE TRK-BUYER-PINCODE OF FD-TRACKER-DATA
062600                                  TO WS-MST-BUYER-PINCODE (MST-IX).
062700     MOVE TRK-INVOICE-NUMBER OF FD-TRACKER-DATA
062800                                  TO WS-MST-INVOICE-NUMBER (MST-IX).
062900     MOVE TRK-LAST-UPDATED OF FD-TRACKER-DATA
063000                                  TO WS-MST-LAST-UPDATED (MST-IX).
063100     MOVE 'NNNNN' TO WS-MST-FLAGS-R (MST-IX).
063200     MOVE 'N'     TO WS-MST-MULTI-SKU-FLAG (MST-IX).
063300     PERFORM 720-READ-STATUS-FILE THRU 721-EXIT.
063400     IF NOT TRKSTAT-AT-EOF
063500         MOVE STA-FLAGS-R TO WS-MST-FLAGS-R (MST-IX)
063600     END-IF.
063700     PERFORM 700-READ-TRACKER-MASTER THRU 701-EXIT.
063800 900E-EXIT.
063900     EXIT.
064000
064100******************************************************************
064200* 910-BUILD-TID-TABLE - COUNT HOW MANY LINES SHARE EACH TRACKING  *
064300* ID, FOR THE MULTI-SKU DETERMINATION IN 920- BELOW.              *
064400******************************************************************
064500 910-BUILD-TID-TABLE.
064600     MOVE 'N' TO WS-TID-FOUND-SW.
064650     SET TIDX TO 1.
064700     SEARCH WS-TID-ENTRY VARYING TIDX
064800         AT END CONTINUE
064900         WHEN WS-TID-VALUE (TIDX) = WS-MST-TRACKING-ID (MST-IX)
065000             SET TID-ENTRY-FOUND TO TRUE.
065100     IF TID-ENTRY-FOUND
065200         ADD +1 TO WS-TID-LINE-COUNT (TIDX)
065300     ELSE
065400         ADD +1 TO WS-TID-COUNT
065500         SET TIDX TO WS-TID-COUNT
065600         MOVE WS-MST-TRACKING-ID (MST-IX) TO WS-TID-VALUE (TIDX)
065700         MOVE +1 TO WS-TID-LINE-COUNT (TIDX)
065800     END-IF.
065900 910-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300* 920-STAMP-MULTI-SKU - LOOK UP EACH LINE'S TRACKING ID IN THE    *
066400* COUNT TABLE JUST BUILT; MORE THAN ONE LINE MEANS MULTI-SKU.     *
066500******************************************************************
066600 920-STAMP-MULTI-SKU.
066650     SET TIDX TO 1.
066700     SEARCH WS-TID-ENTRY VARYING TIDX
066800         AT END CONTINUE
066900         WHEN WS-TID-VALUE (TIDX) = WS-MST-TRACKING-ID (MST-IX)
067000             IF WS-TID-LINE-COUNT (TIDX) > 1
067100                 MOVE 'Y' TO WS-MST-MULTI-SKU-FLAG (MST-IX)
067200             END-IF.
067300 920-EXIT.
067400     EXIT.
067500
067600******************************************************************
067700* FILE OPEN / READ / CLOSE PARAGRAPHS.                            *
067800******************************************************************
067900 950-OPEN-REPORT-FILE.
068000     OPEN OUTPUT TRACKER-REPORT.
068100     IF WS-TRKREPT-STATUS NOT = '00'
068200         DISPLAY 'ERROR OPENING TRACKER-REPORT. RC: '
068300                 WS-TRKREPT-STATUS
068400         MOVE 16 TO RETURN-CODE
068500     END-IF.
068600 950-EXIT.
068700     EXIT.
068800
068900 700-READ-TRACKER-MASTER.
069000     READ TRACKER-MASTER INTO FD-TRACKER-DATA
069100         AT END MOVE 'Y' TO WS-TRKMSTR-EOF.
069200 701-EXIT.
069300     EXIT.
069400
069500 720-READ-STATUS-FILE.
069600     IF NOT TRKSTAT-AT-EOF
069700         READ STATUS-FILE INTO FD-STATUS-DATA
069800             AT END MOVE 'Y' TO WS-TRKSTAT-EOF
069900     END-IF.
070000 721-EXIT.
070100     EXIT.
070200
070300 960-CLOSE-REPORT-FILE.
070400     CLOSE TRACKER-REPORT.
070500 960-EXIT.
070600     EXIT.
070650*
070660******************************************************************
070665* 970-STAMP-RUN-DATE - CONSOLE-LOG DATE STAMP, MM/DD/YY, LOGGED   *
070670* AT THE HEAD OF THE JOB RUN.                                     *
070680******************************************************************
070690 970-STAMP-RUN-DATE.
070700     ACCEPT WS-CDT-DATE-PART FROM DATE.
070710     ACCEPT WS-CDT-TIME-PART FROM TIME.
070720     STRING WS-CDT-MM  '/'  WS-CDT-DD  '/'  WS-CDT-YY
070730         DELIMITED BY SIZE INTO WS-STAMP-TEXT.
070740 970-EXIT.
070750     EXIT.
070760*
070800* END OF PROGRAM TRKRPT
070900
