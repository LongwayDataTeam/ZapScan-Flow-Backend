000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PRDCATD                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = FULFILLMENT TRACKING - PRODUCT CATALOG     *
000600*                     RECORD LAYOUT (KEYED BY G-CODE)           *
000700*                                                                *
000800*  @BANNER_START                                                *
000900*  GREAT LAKES FULFILLMENT CO. - DATA PROCESSING                *
001000*  COPYBOOK PRDCATD                                             *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      MASTER PRODUCT CATALOG.  FILE IS SORTED ASCENDING BY     *
001500*      PRD-G-CODE.  USED BY TRKSCAN AT THE PACKING CHECKPOINT   *
001600*      TO VALIDATE A SCANNED G-CODE/EAN AND TO ENFORCE EAN       *
001700*      UNIQUENESS.                                               *
001800*----------------------------------------------------------------*
001900*                                                                *
002000* CHANGE ACTIVITY :                                              *
002100*      $SEG(PRDCATD),COMP(TRACKER),PROD(FULFILL):                *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD  INIT   : REMARKS                    *
002400*   $D0= TRK0210 300 040611  DKP    : ORIGINAL - EAN VALIDATION  *
002500*                                                                *
002600******************************************************************
002700*    PRODUCT CATALOG RECORD                                      *
002800 01  PRD-PRODUCT-RECORD.
002900     05  PRD-G-CODE                 PIC X(15).
003000     05  PRD-EAN-CODE               PIC X(15).
003100     05  PRD-PRODUCT-SKU            PIC X(20).
003200     05  PRD-NAME                   PIC X(30).
003300     05  PRD-CATEGORY               PIC X(15).
003400     05  PRD-BRAND                  PIC X(15).
003500     05  PRD-ACTIVE-FLAG            PIC X.
003600         88  PRD-IS-ACTIVE                 VALUE 'Y'.
003700         88  PRD-IS-INACTIVE               VALUE 'N'.
003800     05  FILLER                     PIC X(09).
