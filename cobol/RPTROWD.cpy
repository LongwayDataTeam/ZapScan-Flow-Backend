000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      rptrowd.cpy                                              *
000500*      GREAT LAKES FULFILLMENT CO. - DATA PROCESSING             *
000600*      TRACKER SHEET-SYNC REPORT LINE LAYOUTS                    *
000700*               @BANNER_END@                                    *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*
001100* THE DETAIL LINE DESCRIBED HERE IS THE 21-COLUMN "SHEET SYNC"
001200* EXPORT ROW WRITTEN BY TRKRPT, ONE PER TRACKER LINE, IN MASTER
001300* FILE ORDER.  IT IS FOLLOWED ON THE SAME REPORT BY THE HEADER
001400* AND STATISTICS LINES ALSO DESCRIBED IN THIS COPYBOOK.  KEPT AS
001500* A SEPARATE COPYBOOK SINCE MORE THAN ONE PROGRAM MAY EVENTUALLY
001600* WANT TO REPRODUCE THE SHEET-SYNC LAYOUT (SEE TICKET TRK0244).
001700*
001800     05  RPT-DETAIL-LINE.
001900         10  RPT-TRACKER-CODE       PIC X(30).
002000         10  FILLER                 PIC X       VALUE SPACE.
002100         10  RPT-TRACKING-ID        PIC X(20).
002200         10  FILLER                 PIC X       VALUE SPACE.
002300         10  RPT-ORDER-ID           PIC X(20).
002400         10  FILLER                 PIC X       VALUE SPACE.
002500         10  RPT-STAGE              PIC X(18).
002600         10  FILLER                 PIC X       VALUE SPACE.
002700         10  RPT-STATUS             PIC X(24).
002800         10  FILLER                 PIC X       VALUE SPACE.
002900         10  RPT-CHANNEL            PIC X(15).
003000         10  FILLER                 PIC X       VALUE SPACE.
003100         10  RPT-COURIER            PIC X(15).
003200         10  FILLER                 PIC X       VALUE SPACE.
003300         10  RPT-CITY               PIC X(15).
003400         10  FILLER                 PIC X       VALUE SPACE.
003500         10  RPT-STATE              PIC X(15).
003600         10  FILLER                 PIC X       VALUE SPACE.
003700         10  RPT-PINCODE            PIC X(06).
003800         10  FILLER                 PIC X       VALUE SPACE.
003900         10  RPT-AMOUNT             PIC X(14).
004000         10  FILLER                 PIC X       VALUE SPACE.
004100         10  RPT-QTY                PIC ZZ9.
004200         10  FILLER                 PIC X       VALUE SPACE.
004300         10  RPT-PAYMENT            PIC X(10).
004400         10  FILLER                 PIC X       VALUE SPACE.
004500         10  RPT-ORDER-STATUS       PIC X(10).
004600         10  FILLER                 PIC X       VALUE SPACE.
004700         10  RPT-G-CODE             PIC X(15).
004800         10  FILLER                 PIC X       VALUE SPACE.
004900         10  RPT-EAN-CODE           PIC X(15).
005000         10  FILLER                 PIC X       VALUE SPACE.
005100         10  RPT-PRODUCT-SKU        PIC X(20).
005200         10  FILLER                 PIC X       VALUE SPACE.
005300         10  RPT-LISTING-ID         PIC X(15).
005400         10  FILLER                 PIC X       VALUE SPACE.
005500         10  RPT-INVOICE            PIC X(15).
005600         10  FILLER                 PIC X       VALUE SPACE.
005700         10  RPT-SUB-ORDER-ID       PIC X(20).
005800         10  FILLER                 PIC X       VALUE SPACE.
005900         10  RPT-LAST-UPDATED       PIC X(19).
006000         10  FILLER                 PIC X(20)   VALUE SPACES.
006100*
006200* AMOUNT EDIT PICTURE USED TO MOVE TRK-AMOUNT (OR ZERO) INTO
006300* RPT-AMOUNT WITH A LEADING CURRENCY SYMBOL - "0" IS SHOWN
006400* WHEN THE AMOUNT IS ABSENT RATHER THAN THE EDITED ZERO.
006500*
006600     05  RPT-AMOUNT-EDIT            PIC $$$,$$$,$$9.99.
006700     05  RPT-COLUMN-HEADINGS.
006800         10  FILLER PIC X(122) VALUE
006900             'TRACKER CODE         TRACKING ID          ORDER ID
007000-    '            STAGE              STATUS                   '.
007100         10  FILLER PIC X(132) VALUE SPACES.
007200     05  RPT-STATS-HEADING          PIC X(60)   VALUE
007300         'TRACKER STATISTICS - END OF BATCH SUMMARY'.
007400     05  RPT-STATS-LINE.
007500         10  RPT-STATS-LABEL        PIC X(28).
007600         10  FILLER                 PIC X       VALUE SPACE.
007700         10  RPT-STATS-COUNT        PIC ZZZ,ZZ9.
007800         10  FILLER                 PIC X(3)    VALUE SPACES.
007900         10  RPT-STATS-PCT          PIC ZZ9.9.
008000         10  FILLER                 PIC X       VALUE '%'.
008100         10  FILLER                 PIC X(93)   VALUE SPACES.
008200     05  RPT-COURIER-LINE.
008300         10  RPT-CRR-NAME           PIC X(15).
008400         10  FILLER                 PIC X       VALUE SPACE.
008500         10  RPT-CRR-TOTAL          PIC ZZZ,ZZ9.
008600         10  FILLER                 PIC X       VALUE SPACE.
008700         10  RPT-CRR-SCANNED        PIC ZZZ,ZZ9.
008800         10  FILLER                 PIC X       VALUE SPACE.
008900         10  RPT-CRR-PENDING        PIC ZZZ,ZZ9.
009000         10  FILLER                 PIC X       VALUE SPACE.
009100         10  RPT-CRR-MULTI          PIC ZZZ,ZZ9.
009200         10  FILLER                 PIC X       VALUE SPACE.
009300         10  RPT-CRR-SINGLE         PIC ZZZ,ZZ9.
009400         10  FILLER                 PIC X(74)   VALUE SPACES.
