000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRKFIX.
000300 AUTHOR.        D PALECEK.
000400 INSTALLATION.  GREAT LAKES FULFILLMENT CO - DATA PROCESSING.
000500 DATE-WRITTEN.  08/14/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* PROGRAM:  TRKFIX
001000*           Sample program for the tracker workflow batch suite
001100*
001200* OPTIONAL CLEAN-UP PASS OVER STATUS-FILE, RUN ONLY WHEN THE
001300* OPERATOR SCHEDULES IT (SEE THE OVERNIGHT JCL FOR THE STEP
001400* CONDITION CODE THAT GATES THIS).  A HANDFUL OF LINES EACH
001500* CYCLE TURN UP WITH PACKING='Y' BUT LABEL='N' - THIS HAPPENS
001600* WHEN A PACKING SCAN IS KEYED IN BEFORE THE LABEL SCAN THAT
001700* SHOULD HAVE PRECEDED IT REACHES THE MASTER (A DATA-ENTRY
001800* TERMINAL TIMING ISSUE, NOT A TRKSCAN DEFECT - SEE TRK0130).
001900* THIS PASS RESETS PACKING BACK TO 'N' ON THOSE LINES SO THE
002000* NEXT NORMAL PACKING SCAN CAN RUN CLEAN, AND REPORTS HOW MANY
002100* IT TOUCHED.
002200*
002300*****************************************************************
002400*     AMENDMENT HISTORY
002500*
002600*      DATE      INIT   TICKET     DESCRIPTION
002700*      -------   ----   -------    -----------------------------
002800*      960814    DKP    TRK0130    ORIGINAL - PACKING/LABEL FIX
002900*      981102    DKP    TRK0101    Y2K REVIEW - NO 2-DIGIT DATES
003000*                                  FOUND IN THIS PROGRAM
003100*      990226    DKP    TRK0102    Y2K SIGN-OFF - COMPILE CLEAN
003200*      070919    MTL    TRK0245    RAISE TABLE SIZE TO MATCH
003300*                                  THE REST OF THE TRACKER SUITE
003400*****************************************************************
003500*     FILES
003600*
003700*     STATUS-FILE  - INPUT/OUTPUT (LOADED, CORRECTED, REWRITTEN
003800*                    IN PLACE, SAME AS TRKLOAD'S MASTER REWRITE)
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS VALID-FLAG-VALUE IS 'Y' 'N'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT STATUS-FILE  ASSIGN TO TRKSTAT
004700         ACCESS IS SEQUENTIAL
004800         FILE STATUS  IS  WS-TRKSTAT-STATUS.
004900*****************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  STATUS-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 01  FD-STATUS-RECORD               PIC X(061).
005700*****************************************************************
005800 WORKING-STORAGE SECTION.
005900     COPY STARECD REPLACING STA-STATUS-RECORD BY FD-STATUS-DATA.
006000*
006100 01  WS-FILE-STATUSES.
006200     05  WS-TRKSTAT-STATUS      PIC X(2)  VALUE SPACES.
006300     05  FILLER                 PIC X(10).
006400 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES PIC X(12).
006500*
006600 01  WS-SWITCHES.
006700     05  WS-TRKSTAT-EOF         PIC X     VALUE 'N'.
006800         88  TRKSTAT-AT-EOF            VALUE 'Y'.
006900     05  FILLER                 PIC X(10).
007000*
007100 01  WS-COUNTERS.
007200     05  WS-STATUS-COUNT        PIC S9(7)  COMP-3  VALUE +0.
007300     05  WS-LINES-FIXED         PIC S9(7)  COMP-3  VALUE +0.
007400     05  FILLER                 PIC X(10).
007500*
007600 01  WS-CDX                     PIC S9(4)  COMP    VALUE +0.
007700*
007800******************************************************************
007900* RUN-DATE STAMP - PRINTED ON THE OPERATOR CONSOLE SO THE FIX     *
008000* COUNT CAN BE MATCHED TO THE NIGHT IT RAN.                       *
008100******************************************************************
008200 01  WS-CURRENT-DATE-TIME.
008300     05  WS-CDT-YY              PIC 9(02).
008400     05  WS-CDT-MM              PIC 9(02).
008500     05  WS-CDT-DD              PIC 9(02).
008600     05  WS-CDT-HH              PIC 9(02).
008700     05  WS-CDT-MN              PIC 9(02).
008800     05  WS-CDT-SS              PIC 9(02).
008900     05  WS-CDT-HS              PIC 9(02).
009000 01  WS-CDT-STAMP-R REDEFINES WS-CURRENT-DATE-TIME.
009100     05  WS-CDT-DATE-PART       PIC 9(06).
009200     05  WS-CDT-TIME-PART       PIC 9(08).
009300 01  WS-STAMP-TEXT              PIC X(08)      VALUE SPACES.
009400*
009500******************************************************************
009600* WORKING-STORAGE TABLE - THE WHOLE STATUS FILE IS LOADED HERE,   *
009700* CORRECTED IN MEMORY, AND REWRITTEN IN FULL - SAME PATTERN AS    *
009800* TRKLOAD'S MASTER TABLE, SINCE THIS SHOP TREATS STATUS-FILE AS   *
009900* A PLAIN SEQUENTIAL FILE WITH NO RANDOM-ACCESS KEY.              *
010000******************************************************************
010100 01  WS-STATUS-TABLE.
010200     05  WS-STA-ENTRY OCCURS 8000 TIMES INDEXED BY STA-IX.
010300         10  WS-STA-TRACKER-CODE    PIC X(30).
010400         10  WS-STA-FLAGS.
010500             15  WS-STA-LABEL-FLAG    PIC X.
010600             15  WS-STA-PACKING-FLAG  PIC X.
010700             15  WS-STA-DISPATCH-FLAG PIC X.
010800             15  WS-STA-PENDING-FLAG  PIC X.
010900             15  WS-STA-CANCEL-FLAG   PIC X.
011000         10  WS-STA-FLAGS-R REDEFINES WS-STA-FLAGS PIC X(05).
011100         10  WS-STA-PACKING-SCAN-QTY PIC 9(03).
011200         10  FILLER                  PIC X(23).
011300*****************************************************************
011400 PROCEDURE DIVISION.
011500*****************************************************************
011600
011700 000-MAIN.
011800     DISPLAY 'TRKFIX STARTED'.
011900     PERFORM 970-STAMP-RUN-DATE THRU 970-EXIT.
012000     DISPLAY 'RUN DATE ' WS-STAMP-TEXT.
012100     PERFORM 900-LOAD-STATUS-TABLE THRU 900-EXIT.
012200     PERFORM 100-SWEEP-STATUS-TABLE THRU 100-EXIT
012300         VARYING STA-IX FROM 1 BY 1 UNTIL STA-IX > WS-STATUS-COUNT.
012400     PERFORM 910-REWRITE-STATUS-TABLE THRU 910-EXIT.
012500     PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.
012600     DISPLAY 'TRKFIX ENDED'.
012700     STOP RUN.
012800
012900******************************************************************
013000* 100-SWEEP-STATUS-TABLE - THE ONE RULE THIS PROGRAM ENFORCES:    *
013100* PACKING CANNOT BE 'Y' ON A LINE WHOSE LABEL IS STILL 'N'.       *
013200* WHEN THAT COMBINATION TURNS UP, PACKING IS PUT BACK TO 'N' SO   *
013300* THE LINE LOOKS UNPACKED AGAIN UNTIL A REAL PACKING SCAN COMES   *
013400* THROUGH BEHIND A REAL LABEL SCAN.                               *
013500******************************************************************
013600 100-SWEEP-STATUS-TABLE.
013700     IF WS-STA-PACKING-FLAG (STA-IX) = 'Y' AND
013800        WS-STA-LABEL-FLAG (STA-IX)   = 'N'
013900         MOVE 'N' TO WS-STA-PACKING-FLAG (STA-IX)
014000         ADD +1 TO WS-LINES-FIXED
014100     END-IF.
014200 100-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600* 500-WRITE-SUMMARY - OPERATOR CONSOLE REPORT OF WHAT WAS TOUCHED.*
014700******************************************************************
014800 500-WRITE-SUMMARY.
014900     DISPLAY 'TRKFIX SUMMARY'.
015000     DISPLAY '  STATUS LINES READ    : ' WS-STATUS-COUNT.
015100     DISPLAY '  LINES CORRECTED      : ' WS-LINES-FIXED.
015200     IF WS-LINES-FIXED = ZERO
015300         DISPLAY '  NO INCONSISTENT LINES WERE FOUND THIS RUN'
015400     ELSE
015500         DISPLAY '  PACKING FLAG RESET TO N WHERE LABEL WAS N'
015600     END-IF.
015700 500-EXIT.
015800     EXIT.
015900
016000******************************************************************
016100* 900-LOAD-STATUS-TABLE - READ THE ENTIRE STATUS FILE INTO        *
016200* WORKING STORAGE BEFORE ANY CORRECTION IS ATTEMPTED.             *
016300******************************************************************
016400 900-LOAD-STATUS-TABLE.
016500     OPEN INPUT STATUS-FILE.
016600     IF WS-TRKSTAT-STATUS NOT = '00'
016700         DISPLAY 'ERROR OPENING STATUS-FILE. STATUS BLOCK: '
016800                 WS-FILE-STATUSES-R
016900         MOVE 16 TO RETURN-CODE
017000         MOVE 'Y' TO WS-TRKSTAT-EOF
017100     END-IF.
017200     PERFORM 700-READ-STATUS-FILE THRU 700-EXIT.
017300     PERFORM 900E-LOAD-ONE-LINE THRU 900E-EXIT
017400         UNTIL TRKSTAT-AT-EOF.
017500     CLOSE STATUS-FILE.
017600 900-EXIT.
017700     EXIT.
017800 900E-LOAD-ONE-LINE.
017900     ADD +1 TO WS-STATUS-COUNT.
018000     SET STA-IX TO WS-STATUS-COUNT.
018100     MOVE STA-TRACKER-CODE      TO WS-STA-TRACKER-CODE (STA-IX).
018200     MOVE STA-FLAGS-R           TO WS-STA-FLAGS-R (STA-IX).
018300     MOVE STA-PACKING-SCAN-QTY  TO WS-STA-PACKING-SCAN-QTY (STA-IX).
018400     PERFORM 700-READ-STATUS-FILE THRU 700-EXIT.
018500 900E-EXIT.
018600     EXIT.
018700
018800******************************************************************
018900* 910-REWRITE-STATUS-TABLE - WRITE THE CORRECTED TABLE BACK OUT   *
019000* IN THE SAME ORDER IT WAS READ.                                  *
019100******************************************************************
019200 910-REWRITE-STATUS-TABLE.
019300     OPEN OUTPUT STATUS-FILE.
019400     IF WS-TRKSTAT-STATUS NOT = '00'
019500         DISPLAY 'ERROR REOPENING STATUS-FILE FOR OUTPUT. RC: '
019600                 WS-TRKSTAT-STATUS
019700         MOVE 16 TO RETURN-CODE
019800     END-IF.
019900     PERFORM 910F-WRITE-ONE-LINE THRU 910F-EXIT
020000         VARYING STA-IX FROM 1 BY 1 UNTIL STA-IX > WS-STATUS-COUNT.
020100     CLOSE STATUS-FILE.
020200 910-EXIT.
020300     EXIT.
020400 910F-WRITE-ONE-LINE.
020500     MOVE WS-STA-TRACKER-CODE (STA-IX)     TO STA-TRACKER-CODE.
020600     MOVE WS-STA-FLAGS-R (STA-IX)          TO STA-FLAGS-R.
020700     MOVE WS-STA-PACKING-SCAN-QTY (STA-IX) TO STA-PACKING-SCAN-QTY.
020800     MOVE SPACES TO FD-STATUS-DATA.
020900     WRITE FD-STATUS-RECORD FROM FD-STATUS-DATA.
021000 910F-EXIT.
021100     EXIT.
021200
021300 700-READ-STATUS-FILE.
021400     READ STATUS-FILE INTO FD-STATUS-DATA
021500         AT END MOVE 'Y' TO WS-TRKSTAT-EOF.
021600 700-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000* 970-STAMP-RUN-DATE - CONSOLE-LOG DATE STAMP, MM/DD/YY.          *
022100******************************************************************
022200 970-STAMP-RUN-DATE.
022300     ACCEPT WS-CDT-DATE-PART FROM DATE.
022400     ACCEPT WS-CDT-TIME-PART FROM TIME.
022500     STRING WS-CDT-MM  '/'  WS-CDT-DD  '/'  WS-CDT-YY
022600         DELIMITED BY SIZE INTO WS-STAMP-TEXT.
022700 970-EXIT.
022800     EXIT.
022900*
023000* END OF PROGRAM TRKFIX
023100
